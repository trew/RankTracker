000100******************************************************************
000200* SISTEMA         - SIRRK - RASTREAMENTO DE RANKING (ROCKET LG)  *
000300******************************************************************
000400* BOOK DE TRABALHO           - LINHA CSV       - LRECL 080 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBO1223 - CAMPOS DA LINHA CSV DE RESULTADOS *
000700******************************************************************
000800* WS-CAB-CSV          - PIC X(041)   - CABECALHO LITERAL DO CSV  *
000900*                                      (FORMATO EXTERNO - NAO    *
001000*                                      TRADUZIR)                *
001100* WS-CSV-LINHA        - PIC X(080)   - LINHA LIDA/GRAVADA NO CSV *
001200* WS-CSV-CAMPO-DATA   - PIC X(010)   - CAMPO 1 - AAAA-MM-DD      *
001300* WS-CSV-CAMPO-HORA   - PIC X(008)   - CAMPO 2 - HH:MM:SS        *
001400* WS-CSV-CAMPO-MODAL  - PIC X(016)   - CAMPO 3 - NOME/SINONIMO   *
001500*                                      DA MODALIDADE (CABE O     *
001600*                                      NOME LONGO 'Solo Ranked   *
001700*                                      3v3' DE ARQUIVO ANTIGO)   *
001800* WS-CSV-CAMPO-DELTA  - PIC X(006)   - CAMPO 4 - DELTA DE PONTOS *
001900* WS-CSV-CAMPO-PONTOS - PIC X(006)   - CAMPO 5 - PONTOS RANK ANT *
002000* WS-CSV-CAMPO-EXTRA  - PIC X(010)   - CAMPO 6 (SE HOUVER, LINHA *
002100*                                      TEM MAIS DE 5 CAMPOS)     *
002200* WS-CSV-QTD-CAMPOS   - PIC 9(002) COMP - QTDE DE CAMPOS MONTADOS*
002300*                                      PELO UNSTRING DA LINHA    *
002400******************************************************************
002500* 24/06/2025 RCS CH-0417 CRIACAO DO BOOK PARA O SIRRK             *
002600******************************************************************
002700*
002800 01          WS-CAB-CSV           PIC     X(041) VALUE
002900     'Date,Time,PlayList,DeltaPoints,RankPoints'.
003000*
003100 01          WS-CSV-LINHA         PIC     X(080) VALUE SPACES.
003200*
003300 01          WS-CSV-CAMPO-DATA    PIC     X(010) VALUE SPACES.
003400 01          WS-CSV-CAMPO-HORA    PIC     X(008) VALUE SPACES.
003500 01          WS-CSV-CAMPO-MODAL   PIC     X(016) VALUE SPACES.
003600 01          WS-CSV-CAMPO-DELTA   PIC     X(006) VALUE SPACES.
003700 01          WS-CSV-CAMPO-PONTOS  PIC     X(006) VALUE SPACES.
003800 01          WS-CSV-CAMPO-EXTRA   PIC     X(010) VALUE SPACES.
003900*
004000 01          WS-CSV-QTD-CAMPOS    PIC     9(002) COMP VALUE ZERO.
004100 01          FILLER               PIC     X(004) VALUE SPACES.
004200*
004300******************************************************************
004400* FIM DO BOOK DE TRABALHO               SEQ. - WORK - LINHA CSV  *
004500******************************************************************
