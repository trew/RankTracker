000100******************************************************************
000200* SISTEMA         - SIRRK - RASTREAMENTO DE RANKING (ROCKET LG)  *
000300******************************************************************
000400* BOOK DO ARQUIVO DE TRABALHO - MOVCSV/MOVLOG   - LRECL 040 BYTES*
000500******************************************************************
000600* NOME DO BOOK    - COBO1221 - RESULTADO DE PARTIDA RANQUEADA    *
000700******************************************************************
000800* REG-RESULTADO   - PIC X(040)        - REG. TOTAL DO ARQUIVO    *
000900******************************************************************
001000* MR-DATA             - PIC 9(008)   - DATA DA PARTIDA (AAAAMMDD)*
001100* MR-HORA             - PIC 9(006)   - HORA DA PARTIDA (HHMMSS)  *
001200* MR-MODALIDADE       - PIC 9(002)   - COD. MODALIDADE (10-13)   *
001300* MR-SINAL-DELTA      - PIC X(001)   - '-' QUANDO PERDA DE PONTO *
001400* MR-PONTOS-DELTA     - PIC 9(005)   - MODULO DO GANHO/PERDA     *
001500* MR-PONTOS-RANK-ANTES- PIC 9(005)   - PONTOS DE RANK ANTES      *
001550* MR-IND-PLATAFORMA   - PIC X(001)   - RESERVADO P/ FUTURA       *
001555*                                      DISTINCAO PC/CONSOLE      *
001560* MR-COD-REGIAO       - PIC X(002)   - RESERVADO P/ FUTURO COD.  *
001565*                                      DE REGIAO DE SERVIDOR     *
001570* MR-VERSAO-LAYOUT    - PIC 9(002)   - RESERVADO - VERSAO DESTE  *
001575*                                      BOOK (ZERO = VERSAO ATUAL)*
001600* FILLER              - PIC X(008)   - AREA LIVRE                *
001700******************************************************************
001800* 24/06/2025 RCS CH-0417 CRIACAO DO BOOK PARA O SIRRK             *
001850* 11/09/2025 RCS CH-0433 RESERVA DE CAMPOS P/ EXPANSAO FUTURA DO  *
001855*                        BOOK (PLATAFORMA/REGIAO/VERSAO) E 88'S   *
001857*                        DE USO CORRENTE NA MODALIDADE/SINAL      *
001900******************************************************************
002000*        CAMPOS DERIVADOS (NUNCA GRAVADOS NESTE BOOK) :          *
002100*        MR-PONTOS-RANK-APOS = MR-PONTOS-RANK-ANTES +/-          *
002200*                              MR-PONTOS-DELTA (SINAL CONFORME   *
002300*                              MR-SINAL-DELTA)                  *
002400*        IND-VITORIA         = SOMENTE QUANDO O DELTA FOR        *
002500*                              MAIOR QUE ZERO (DELTA ZERO OU     *
002600*                              NEGATIVO NAO E VITORIA)           *
002700******************************************************************
002800*
002900 01          REG-RESULTADO.
003000   03        MR-DATA               PIC     9(008).
003100   03        MR-HORA               PIC     9(006).
003200   03        MR-MODALIDADE         PIC     9(002).
003210     88      MR-MODAL-RANQUEADA    VALUE   10 THRU 13.
003220     88      MR-MODAL-1V1          VALUE   10.
003230     88      MR-MODAL-2V2          VALUE   11.
003240     88      MR-MODAL-SOLO-3V3     VALUE   12.
003250     88      MR-MODAL-3V3          VALUE   13.
003300   03        MR-SINAL-DELTA        PIC     X(001).
003310     88      MR-DELTA-NEGATIVO     VALUE   '-'.
003320     88      MR-DELTA-POSITIVO     VALUE   ' '.
003400   03        MR-PONTOS-DELTA       PIC     9(005).
003500   03        MR-PONTOS-RANK-ANTES  PIC     9(005).
003550   03        MR-IND-PLATAFORMA     PIC     X(001).
003560   03        MR-COD-REGIAO         PIC     X(002).
003570   03        MR-VERSAO-LAYOUT      PIC     9(002).
003600   03        FILLER                PIC     X(008).
003700*
003800******************************************************************
003900* FIM DO BOOK                            SEQ. - WORK - RESULTADO *
004000******************************************************************
