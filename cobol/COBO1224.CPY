000100******************************************************************
000200* SISTEMA         - SIRRK - RASTREAMENTO DE RANKING (ROCKET LG)  *
000300******************************************************************
000400* BOOK DE TRABALHO           - TABELA MODALIDADES - LRECL 104    *
000500******************************************************************
000600* NOME DO BOOK    - COBO1224 - TABELA COD/NOME/DESC MODALIDADE   *
000700******************************************************************
000800* TAB-MODAL-COD       - PIC 9(002)   - CODIGO DA MODALIDADE      *
000900*                                      (10=1v1 11=2v2 12=S3v3    *
001000*                                      13=3v3 - SO ESTAS SAO     *
001100*                                      'RANQUEADAS')             *
001200* TAB-MODAL-NOME      - PIC X(008)   - NOME CURTO (GRAVADO NO    *
001300*                                      CAMPO PLAYLIST DO CSV)    *
001400* TAB-MODAL-DESC      - PIC X(016)   - NOME LONGO - SINONIMO     *
001500*                                      ACEITO NA LEITURA DO CSV  *
001600******************************************************************
001700* 24/06/2025 RCS CH-0417 CRIACAO DO BOOK PARA O SIRRK             *
001800******************************************************************
001900*  MONTADA NO MESMO ESQUEMA DE TAB-MESES DO GPFPB010 - FILLER    *
002000*  FIXO REDEFINIDO COMO TABELA OCCURS                            *
002100******************************************************************
002200*
002300 01      TAB-MODAL-VALORES.
002400   03    FILLER              PIC     X(026) VALUE
002500         '101v1     Ranked 1v1      '.
002600   03    FILLER              PIC     X(026) VALUE
002700         '112v2     Ranked 2v2      '.
002800   03    FILLER              PIC     X(026) VALUE
002900         '12solo-3v3Solo Ranked 3v3 '.
003000   03    FILLER              PIC     X(026) VALUE
003100         '133v3     Ranked 3v3      '.
003200*
003300 01      FILLER              REDEFINES       TAB-MODAL-VALORES.
003400   03    TAB-MODAL-OCCURS    OCCURS  4  TIMES.
003500     05  TAB-MODAL-COD       PIC     9(002).
003600     05  TAB-MODAL-NOME      PIC     X(008).
003700     05  TAB-MODAL-DESC      PIC     X(016).
003800*
003900 01      TAB-MODAL-IND       PIC     9(002) COMP VALUE ZERO.
004000 01      FILLER              PIC     X(008) VALUE SPACES.
004100*
004200******************************************************************
004300* FIM DO BOOK DE TRABALHO         SEQ. - WORK - TAB-MODALIDADES  *
004400******************************************************************
