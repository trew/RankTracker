000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 RRKPB003.
000600 AUTHOR.                     MARIA C. SILVA
000700 INSTALLATION.                CPD-SIGPF
000800 DATE-WRITTEN.               02/08/1989.
000900 DATE-COMPILED.              14/05/2003.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SIRRK - SIST. DE RASTREAMENTO DE RANKING       *
001400*****************************************************************
001500* ANALISTA.....: RICARDO C. SOUZA                                *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: MARIA C. SILVA                                  *
001800* DATA.........: 02/08/1989                                     *
001900*****************************************************************
002000* OBJETIVO.....: JUNTAR OS RESULTADOS EXTRAIDOS DO CSV (MOVCSV)  *
002100*                E DO LOG (MOVLOG), ORDENAR POR DATA/HORA,       *
002200*                DESCARTAR DUPLICADOS, E SEPARAR POR MODALIDADE  *
002300*                RANQUEADA NOS 4 ARQUIVOS DE TRABALHO DE SAIDA.  *
002400*****************************************************************
002500*
002600*****************************************************************
002700*                 HISTORICO DE MANUTENCAO                       *
002800*****************************************************************
002900* 02/08/1989 MCS S/N     CRIACAO DO PROGRAMA                    * S/N     
003000* 14/02/1990 MCS CH-0037 AJUSTE NA ROTINA DE ORDENACAO EM TABELA *CH-0037 
003100*                        (ANTES SO FUNCIONAVA COM 1 ARQUIVO DE   *CH-0037 
003200*                        ENTRADA) - PASSA A TRATAR MOVCSV+MOVLOG *CH-0037 
003300* 19/09/1991 RCS CH-0072 INCLUSAO DO FORMATO EXTERNO DA DATA/HORA*CH-0072 
003400*                        (AAAA-MM-DD / HH:MM:SS) NA GRAVACAO CSV *CH-0072 
003500* 25/05/1993 MCS CH-0098 CORRECAO NA GRAVACAO DO SINAL DO CAMPO  *CH-0098 
003600*                        DELTAPOINTS (NAO GRAVAVA O SINAL QUANDO *CH-0098 
003700*                        POSITIVO - CORRETO, MAS SOBRAVA BRANCO) *CH-0098 
003800* 30/11/1993 JFA CH-0112 LIMITE DA TAB-RESULTADOS AUMENTADO PARA *CH-0112 
003900*                        3000 POSICOES (HISTORICO DE PARTIDAS    *CH-0112 
004000*                        VEM CRESCENDO)                         * CH-0112 
004100* 08/04/1996 MCS CH-0148 INCLUSAO DO SWITCH UPSI-0 DE RASTRO     *CH-0148 
004200*                        (TRACO) PARA DEPURACAO EM PRODUCAO      *CH-0148 
004300* 11/08/1998 JFA CH-0181 REVISAO PARA VIRADA DO ANO 2000 - CAMPO *CH-0181 
004400*                        DE ANO JA CHEGA COM 4 POSICOES DESDE O  *CH-0181 
004500*                        RRKPB001/RRKPB002, NENHUM IMPACTO AQUI  *CH-0181 
004600* 06/03/1999 MCS CH-0184 CONFIRMADO APOS TESTE DE VIRADA DE      *CH-0184 
004700*                        SECULO - NENHUM AJUSTE ADICIONAL        *CH-0184 
004800* 14/05/2003 RCS CH-0229 INCLUSAO DA ESTATISTICA DE GRAVACAO POR *CH-0229
004900*                        MODALIDADE NO RELATORIO DE FINAL DE JOB* CH-0229
005000* 22/09/2025 RCS CH-0441 PARAGRAFO 1010 REESCRITO SEM GO TO -  *CH-0441
005100*                        IGUAL RRKPB001/RRKPB002               *CH-0441
005200*****************************************************************
005300*
005400*****************************************************************
005500 ENVIRONMENT                 DIVISION.
005600*****************************************************************
005700 CONFIGURATION               SECTION.
005800*****************************************************************
005900 SPECIAL-NAMES.
006000     UPSI-0   IS   WS-UPSI-TRACO
006100              ON   STATUS   IS   TRACO-LIGADO
006200              OFF  STATUS   IS   TRACO-DESLIGADO.
006300*****************************************************************
006400 INPUT-OUTPUT                SECTION.
006500*****************************************************************
006600 FILE-CONTROL.
006700*****************************************************************
006800* INPUT..: MOVCSV  - RESULTADOS EXTRAIDOS DOS CSV   - LRECL= 040 *
006900*****************************************************************
007000*
007100     SELECT  MOVCSV   ASSIGN  TO  UT-S-MOVCSV
007200             FILE     STATUS  IS  WS-FS-MOVCSV.
007300*
007400*****************************************************************
007500* INPUT..: MOVLOG  - RESULTADOS EXTRAIDOS DOS LOG   - LRECL= 040 *
007600*****************************************************************
007700*
007800     SELECT  MOVLOG   ASSIGN  TO  UT-S-MOVLOG
007900             FILE     STATUS  IS  WS-FS-MOVLOG.
008000*
008100*****************************************************************
008200* OUTPUT.: WRKC1V1 - CSV DA MODALIDADE 1V1 (COD 10) - LRECL= 080*
008300*****************************************************************
008400*
008500     SELECT  WRKC1V1  ASSIGN  TO  UT-S-WRKC1V1
008600             FILE     STATUS  IS  WS-FS-WRKC1V1.
008700*
008800*****************************************************************
008900* OUTPUT.: WRKC2V2 - CSV DA MODALIDADE 2V2 (COD 11) - LRECL= 080*
009000*****************************************************************
009100*
009200     SELECT  WRKC2V2  ASSIGN  TO  UT-S-WRKC2V2
009300             FILE     STATUS  IS  WS-FS-WRKC2V2.
009400*
009500*****************************************************************
009600* OUTPUT.: WRKCS3V - CSV DA MODAL. SOLO-3V3 (COD 12)- LRECL= 080*
009700*****************************************************************
009800*
009900     SELECT  WRKCS3V  ASSIGN  TO  UT-S-WRKCS3V
010000             FILE     STATUS  IS  WS-FS-WRKCS3V.
010100*
010200*****************************************************************
010300* OUTPUT.: WRKC3V3 - CSV DA MODALIDADE 3V3 (COD 13) - LRECL= 080*
010400*****************************************************************
010500*
010600     SELECT  WRKC3V3  ASSIGN  TO  UT-S-WRKC3V3
010700             FILE     STATUS  IS  WS-FS-WRKC3V3.
010800*
010900*****************************************************************
011000 DATA                        DIVISION.
011100*****************************************************************
011200 FILE                        SECTION.
011300*****************************************************************
011400*
011500 FD  MOVCSV
011600     RECORDING  MODE      IS  F
011700     LABEL      RECORD    IS  STANDARD
011800     BLOCK      CONTAINS  0   RECORDS.
011900*
012000 01      REG-MOVCSV          PIC     X(040).
012100*
012200 FD  MOVLOG
012300     RECORDING  MODE      IS  F
012400     LABEL      RECORD    IS  STANDARD
012500     BLOCK      CONTAINS  0   RECORDS.
012600*
012700 01      REG-MOVLOG          PIC     X(040).
012800*
012900 FD  WRKC1V1
013000     RECORDING  MODE      IS  F
013100     LABEL      RECORD    IS  STANDARD
013200     BLOCK      CONTAINS  0   RECORDS.
013300*
013400 01      REG-WRKC1V1         PIC     X(080).
013500*
013600 FD  WRKC2V2
013700     RECORDING  MODE      IS  F
013800     LABEL      RECORD    IS  STANDARD
013900     BLOCK      CONTAINS  0   RECORDS.
014000*
014100 01      REG-WRKC2V2         PIC     X(080).
014200*
014300 FD  WRKCS3V
014400     RECORDING  MODE      IS  F
014500     LABEL      RECORD    IS  STANDARD
014600     BLOCK      CONTAINS  0   RECORDS.
014700*
014800 01      REG-WRKCS3V         PIC     X(080).
014900*
015000 FD  WRKC3V3
015100     RECORDING  MODE      IS  F
015200     LABEL      RECORD    IS  STANDARD
015300     BLOCK      CONTAINS  0   RECORDS.
015400*
015500 01      REG-WRKC3V3         PIC     X(080).
015600*
015700*****************************************************************
015800 WORKING-STORAGE             SECTION.
015900*****************************************************************
016000*
016100 01      WS-FS-MOVCSV        PIC     9(002) VALUE ZEROS.
016200 01      WS-FS-MOVLOG        PIC     9(002) VALUE ZEROS.
016300 01      WS-FS-WRKC1V1       PIC     9(002) VALUE ZEROS.
016400 01      WS-FS-WRKC2V2       PIC     9(002) VALUE ZEROS.
016500 01      WS-FS-WRKCS3V       PIC     9(002) VALUE ZEROS.
016600 01      WS-FS-WRKC3V3       PIC     9(002) VALUE ZEROS.
016700*
016800 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
016900 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
017000 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
017100 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
017200*
017300 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
017400*
017500 01      WS-QTD-LIDOS-CSV    PIC     9(007) COMP VALUE ZERO.
017600 01      WS-QTD-LIDOS-LOG    PIC     9(007) COMP VALUE ZERO.
017700 01      WS-QTD-REG          PIC     9(004) COMP VALUE ZERO.
017800 01      WS-DUP-DESCARTADA   PIC     9(007) COMP VALUE ZERO.
017900 01      WS-GRV-1V1          PIC     9(007) COMP VALUE ZERO.
018000 01      WS-GRV-2V2          PIC     9(007) COMP VALUE ZERO.
018100 01      WS-GRV-S3V3         PIC     9(007) COMP VALUE ZERO.
018200 01      WS-GRV-3V3          PIC     9(007) COMP VALUE ZERO.
018300 01      WS-GRV-ANOMALO      PIC     9(007) COMP VALUE ZERO.
018400*
018500 01      WS-IND-SORT-I       PIC     9(004) COMP VALUE ZERO.
018600 01      WS-IND-SORT-J       PIC     9(004) COMP VALUE ZERO.
018700 01      WS-IND-SORT-J2      PIC     9(004) COMP VALUE ZERO.
018800 01      WS-IND-SCAN         PIC     9(004) COMP VALUE ZERO.
018900 01      WS-QTD-BRANCOS      PIC     9(002) COMP VALUE ZERO.
019000 01      WS-POS-INICIO       PIC     9(002) COMP VALUE ZERO.
019100 01      WS-MODAL-IDX        PIC     9(002) COMP VALUE ZERO.
019200*
019300     COPY    COBO1221.
019400*
019500     COPY    COBO1223.
019600*
019700     COPY    COBO1224.
019800*
019900*****************************************************************
020000*        TABELA DE RESULTADOS EM MEMORIA (ORDENACAO/DEDUP)       *
020100*        LIMITE DE 3000 PARTIDAS - VIDE CH-0112                 *
020200*****************************************************************
020300*
020400 01      TAB-RESULTADOS.
020500   03    TAB-RES-OCCURS      OCCURS  3000  TIMES.
020600     05  TAB-RES-DATA        PIC     9(008).
020700     05  TAB-RES-HORA        PIC     9(006).
020800     05  TAB-RES-MODAL       PIC     9(002).
020900     05  TAB-RES-SINAL       PIC     X(001).
021000     05  TAB-RES-DELTA       PIC     9(005).
021100     05  TAB-RES-PONTOS      PIC     9(005).
021200     05  FILLER              PIC     X(003).
021300*
021400 01      WS-TROCA-REG.
021500   03    WS-TROCA-DATA       PIC     9(008).
021600   03    WS-TROCA-HORA       PIC     9(006).
021700   03    WS-TROCA-MODAL      PIC     9(002).
021800   03    WS-TROCA-SINAL      PIC     X(001).
021900   03    WS-TROCA-DELTA      PIC     9(005).
022000   03    WS-TROCA-PONTOS     PIC     9(005).
022100   03    FILLER              PIC     X(003).
022200*
022300 01      WS-ATU-DATA         PIC     9(008) VALUE ZERO.
022400 01      FILLER              REDEFINES       WS-ATU-DATA.
022500   03    WS-ATU-ANO          PIC     9(004).
022600   03    WS-ATU-MES          PIC     9(002).
022700   03    WS-ATU-DIA          PIC     9(002).
022800*
022900 01      WS-ATU-HORA         PIC     9(006) VALUE ZERO.
023000 01      FILLER              REDEFINES       WS-ATU-HORA.
023100   03    WS-ATU-HORAS        PIC     9(002).
023200   03    WS-ATU-MINUTO       PIC     9(002).
023300   03    WS-ATU-SEGUNDO      PIC     9(002).
023400*
023500 01      WS-CHAVE-ATU        PIC     9(014) VALUE ZERO.
023600 01      FILLER              REDEFINES       WS-CHAVE-ATU.
023700   03    WS-CHAVE-ATU-DATA   PIC     9(008).
023800   03    WS-CHAVE-ATU-HORA   PIC     9(006).
023900*
024000 01      WS-ATU-MODAL        PIC     9(002) VALUE ZERO.
024100 01      WS-ATU-SINAL        PIC     X(001) VALUE SPACE.
024200 01      WS-ATU-DELTA        PIC     9(005) VALUE ZERO.
024300 01      WS-ATU-PONTOS       PIC     9(005) VALUE ZERO.
024400*
024500 01      WS-TEM-ULTIMO       PIC     X(001) VALUE 'N'.
024600 01      WS-ULT-GRAVADO      LIKE    REG-RESULTADO.
024700*
024800 01      WS-CSV-DATA-FMT     PIC     X(010) VALUE SPACES.
024900 01      WS-CSV-HORA-FMT     PIC     X(008) VALUE SPACES.
025000 01      WS-CSV-DELTA-EDIT   PIC     ZZZZ9.
025100 01      WS-CSV-DELTA-FMT    PIC     X(006) VALUE SPACES.
025200 01      WS-CSV-PONTOS-EDIT  PIC     ZZZZ9.
025300 01      WS-CSV-PONTOS-FMT   PIC     X(006) VALUE SPACES.
025400 01      WS-MODAL-NOME-ATU   PIC     X(008) VALUE SPACES.
025500 01      WS-LINHA-SAIDA      PIC     X(080) VALUE SPACES.
025600*
025700*****************************************************************
025800 LINKAGE                     SECTION.
025900*****************************************************************
026000 PROCEDURE                   DIVISION.
026100*****************************************************************
026200*
026300     PERFORM 0100-00-PROCED-INICIAIS.
026400
026500     PERFORM 1000-00-PROCED-PRINCIPAIS.
026600
026700     PERFORM 3000-00-PROCED-FINAIS.
026800
026900     GOBACK.
027000*
027100*****************************************************************
027200 0100-00-PROCED-INICIAIS     SECTION.
027300*****************************************************************
027400*
027500     OPEN    INPUT   MOVCSV
027600                     MOVLOG
027700             OUTPUT  WRKC1V1
027800                     WRKC2V2
027900                     WRKCS3V
028000                     WRKC3V3.
028100
028200     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
028300
028400     MOVE    001             TO      WS-PTO-ERRO.
028500
028600     PERFORM 0300-00-TESTA-FS-MOVCSV.
028700     PERFORM 0310-00-TESTA-FS-MOVLOG.
028800     PERFORM 0330-00-TESTA-FS-WRKC1V1.
028900     PERFORM 0332-00-TESTA-FS-WRKC2V2.
029000     PERFORM 0334-00-TESTA-FS-WRKCS3V.
029100     PERFORM 0336-00-TESTA-FS-WRKC3V3.
029200
029300     WRITE   REG-WRKC1V1     FROM    WS-CAB-CSV.
029400     WRITE   REG-WRKC2V2     FROM    WS-CAB-CSV.
029500     WRITE   REG-WRKCS3V     FROM    WS-CAB-CSV.
029600     WRITE   REG-WRKC3V3     FROM    WS-CAB-CSV.
029700
029800     PERFORM 0150-00-CARREGA-MOVCSV.
029900
030000     PERFORM 0160-00-CARREGA-MOVLOG.
030100
030200     PERFORM 2000-00-ORDENA-RESULTADOS.
030300*
030400 0100-99-EXIT.
030500     EXIT.
030600*
030700*****************************************************************
030800 0300-00-TESTA-FS-MOVCSV     SECTION.
030900*****************************************************************
031000*
031100     IF      WS-FS-MOVCSV    NOT EQUAL 00 AND 10 AND 35
031200             MOVE 'MOVCSV  '  TO     WS-DDNAME-ARQ
031300             MOVE  WS-FS-MOVCSV
031400                             TO      WS-FS-ARQ
031500             PERFORM         0999-00-ABEND-ARQ
031600     END-IF.
031700*
031800 0300-99-EXIT.
031900     EXIT.
032000*
032100*****************************************************************
032200 0310-00-TESTA-FS-MOVLOG     SECTION.
032300*****************************************************************
032400*
032500     IF      WS-FS-MOVLOG    NOT EQUAL 00 AND 10 AND 35
032600             MOVE 'MOVLOG  '  TO     WS-DDNAME-ARQ
032700             MOVE  WS-FS-MOVLOG
032800                             TO      WS-FS-ARQ
032900             PERFORM         0999-00-ABEND-ARQ
033000     END-IF.
033100*
033200 0310-99-EXIT.
033300     EXIT.
033400*
033500*****************************************************************
033600 0330-00-TESTA-FS-WRKC1V1    SECTION.
033700*****************************************************************
033800*
033900     IF      WS-FS-WRKC1V1   NOT EQUAL 00
034000             MOVE 'WRKC1V1 '  TO     WS-DDNAME-ARQ
034100             MOVE  WS-FS-WRKC1V1
034200                             TO      WS-FS-ARQ
034300             PERFORM         0999-00-ABEND-ARQ
034400     END-IF.
034500*
034600 0330-99-EXIT.
034700     EXIT.
034800*
034900*****************************************************************
035000 0332-00-TESTA-FS-WRKC2V2    SECTION.
035100*****************************************************************
035200*
035300     IF      WS-FS-WRKC2V2   NOT EQUAL 00
035400             MOVE 'WRKC2V2 '  TO     WS-DDNAME-ARQ
035500             MOVE  WS-FS-WRKC2V2
035600                             TO      WS-FS-ARQ
035700             PERFORM         0999-00-ABEND-ARQ
035800     END-IF.
035900*
036000 0332-99-EXIT.
036100     EXIT.
036200*
036300*****************************************************************
036400 0334-00-TESTA-FS-WRKCS3V    SECTION.
036500*****************************************************************
036600*
036700     IF      WS-FS-WRKCS3V   NOT EQUAL 00
036800             MOVE 'WRKCS3V '  TO     WS-DDNAME-ARQ
036900             MOVE  WS-FS-WRKCS3V
037000                             TO      WS-FS-ARQ
037100             PERFORM         0999-00-ABEND-ARQ
037200     END-IF.
037300*
037400 0334-99-EXIT.
037500     EXIT.
037600*
037700*****************************************************************
037800 0336-00-TESTA-FS-WRKC3V3    SECTION.
037900*****************************************************************
038000*
038100     IF      WS-FS-WRKC3V3   NOT EQUAL 00
038200             MOVE 'WRKC3V3 '  TO     WS-DDNAME-ARQ
038300             MOVE  WS-FS-WRKC3V3
038400                             TO      WS-FS-ARQ
038500             PERFORM         0999-00-ABEND-ARQ
038600     END-IF.
038700*
038800 0336-99-EXIT.
038900     EXIT.
039000*
039100*****************************************************************
039200 0150-00-CARREGA-MOVCSV      SECTION.
039300*****************************************************************
039400*
039500     PERFORM 0155-00-LE-UMA-MOVCSV
039600       UNTIL WS-FS-MOVCSV    EQUAL   10.
039700*
039800 0150-99-EXIT.
039900     EXIT.
040000*
040100*****************************************************************
040200 0155-00-LE-UMA-MOVCSV       SECTION.
040300*****************************************************************
040400*
040500     READ    MOVCSV          INTO    REG-RESULTADO.
040600
040700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
040800
040900     MOVE    002             TO      WS-PTO-ERRO.
041000
041100     PERFORM 0300-00-TESTA-FS-MOVCSV.
041200
041300     IF      WS-FS-MOVCSV    EQUAL   00 AND
041400             WS-QTD-REG      LESS    3000
041500             ADD     001     TO      WS-QTD-REG
041600             ADD     001     TO      WS-QTD-LIDOS-CSV
041700             PERFORM         0170-00-ARMAZENA-NA-TABELA
041800     END-IF.
041900*
042000 0155-99-EXIT.
042100     EXIT.
042200*
042300*****************************************************************
042400 0160-00-CARREGA-MOVLOG      SECTION.
042500*****************************************************************
042600*
042700     PERFORM 0165-00-LE-UMA-MOVLOG
042800       UNTIL WS-FS-MOVLOG    EQUAL   10.
042900*
043000 0160-99-EXIT.
043100     EXIT.
043200*
043300*****************************************************************
043400 0165-00-LE-UMA-MOVLOG       SECTION.
043500*****************************************************************
043600*
043700     READ    MOVLOG          INTO    REG-RESULTADO.
043800
043900     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
044000
044100     MOVE    003             TO      WS-PTO-ERRO.
044200
044300     PERFORM 0310-00-TESTA-FS-MOVLOG.
044400
044500     IF      WS-FS-MOVLOG    EQUAL   00 AND
044600             WS-QTD-REG      LESS    3000
044700             ADD     001     TO      WS-QTD-REG
044800             ADD     001     TO      WS-QTD-LIDOS-LOG
044900             PERFORM         0170-00-ARMAZENA-NA-TABELA
045000     END-IF.
045100*
045200 0165-99-EXIT.
045300     EXIT.
045400*
045500*****************************************************************
045600 0170-00-ARMAZENA-NA-TABELA  SECTION.
045700*****************************************************************
045800*
045900     MOVE    MR-DATA         TO      TAB-RES-DATA(WS-QTD-REG).
046000     MOVE    MR-HORA         TO      TAB-RES-HORA(WS-QTD-REG).
046100     MOVE    MR-MODALIDADE   TO      TAB-RES-MODAL(WS-QTD-REG).
046200     MOVE    MR-SINAL-DELTA  TO      TAB-RES-SINAL(WS-QTD-REG).
046300     MOVE    MR-PONTOS-DELTA TO      TAB-RES-DELTA(WS-QTD-REG).
046400     MOVE    MR-PONTOS-RANK-ANTES
046500                             TO      TAB-RES-PONTOS(WS-QTD-REG).
046600*
046700 0170-99-EXIT.
046800     EXIT.
046900*
047000*****************************************************************
047100 2000-00-ORDENA-RESULTADOS   SECTION.
047200*****************************************************************
047300*    ORDENACAO EM BOLHA DA TABELA DE RESULTADOS, ASCENDENTE POR  *
047400*    DATA E HORA - NAO HA VERBO SORT NESTE SISTEMA               *
047500*
047600     IF      WS-QTD-REG      GREATER 1
047700             PERFORM 2010-00-PASSADA-ORDENA
047800               VARYING WS-IND-SORT-I FROM 1 BY 1
047900               UNTIL   WS-IND-SORT-I GREATER WS-QTD-REG
048000     END-IF.
048100*
048200 2000-99-EXIT.
048300     EXIT.
048400*
048500*****************************************************************
048600 2010-00-PASSADA-ORDENA      SECTION.
048700*****************************************************************
048800*
048900     PERFORM 2020-00-COMPARA-TROCA
049000       VARYING WS-IND-SORT-J FROM 1 BY 1
049100       UNTIL   WS-IND-SORT-J EQUAL WS-QTD-REG.
049200*
049300 2010-99-EXIT.
049400     EXIT.
049500*
049600*****************************************************************
049700 2020-00-COMPARA-TROCA       SECTION.
049800*****************************************************************
049900*
050000     COMPUTE WS-IND-SORT-J2 = WS-IND-SORT-J + 1.
050100
050200     IF      TAB-RES-DATA(WS-IND-SORT-J) GREATER
050300             TAB-RES-DATA(WS-IND-SORT-J2)
050400             PERFORM         2030-00-TROCA-LINHAS
050500     ELSE
050600       IF    TAB-RES-DATA(WS-IND-SORT-J) EQUAL
050700             TAB-RES-DATA(WS-IND-SORT-J2) AND
050800             TAB-RES-HORA(WS-IND-SORT-J) GREATER
050900             TAB-RES-HORA(WS-IND-SORT-J2)
051000             PERFORM       2030-00-TROCA-LINHAS
051100       END-IF
051200     END-IF.
051300*
051400 2020-99-EXIT.
051500     EXIT.
051600*
051700*****************************************************************
051800 2030-00-TROCA-LINHAS        SECTION.
051900*****************************************************************
052000*
052100     MOVE    TAB-RES-OCCURS(WS-IND-SORT-J)  TO WS-TROCA-REG.
052200     MOVE    TAB-RES-OCCURS(WS-IND-SORT-J2)
052300                             TO      TAB-RES-OCCURS(WS-IND-SORT-J).
052400     MOVE    WS-TROCA-REG    TO      TAB-RES-OCCURS(WS-IND-SORT-J2).
052500*
052600 2030-99-EXIT.
052700     EXIT.
052800*
052900*****************************************************************
053000 1000-00-PROCED-PRINCIPAIS   SECTION.
053100*****************************************************************
053200*
053300     IF      WS-QTD-REG      GREATER ZERO
053400             PERFORM 1010-00-PROCESSA-UM-REGISTRO
053500               VARYING WS-IND-SCAN FROM 1 BY 1
053600               UNTIL   WS-IND-SCAN GREATER WS-QTD-REG
053700     END-IF.
053800*
053900 1000-99-EXIT.
054000     EXIT.
054100*
054200*****************************************************************
054300 1010-00-PROCESSA-UM-REGISTRO SECTION.
054400*****************************************************************
054500*
054600     MOVE    TAB-RES-DATA(WS-IND-SCAN)   TO WS-ATU-DATA.
054700     MOVE    TAB-RES-HORA(WS-IND-SCAN)   TO WS-ATU-HORA.
054800     MOVE    TAB-RES-MODAL(WS-IND-SCAN)  TO WS-ATU-MODAL.
054900     MOVE    TAB-RES-SINAL(WS-IND-SCAN)  TO WS-ATU-SINAL.
055000     MOVE    TAB-RES-DELTA(WS-IND-SCAN)  TO WS-ATU-DELTA.
055100     MOVE    TAB-RES-PONTOS(WS-IND-SCAN) TO WS-ATU-PONTOS.
055200
055300     IF      TRACO-LIGADO
055400             MOVE WS-ATU-DATA TO WS-CHAVE-ATU-DATA
055500             MOVE WS-ATU-HORA TO WS-CHAVE-ATU-HORA
055600             DISPLAY '* TRACO - PROCESSANDO ' WS-CHAVE-ATU
055700     END-IF.
055800
055900     MOVE    WS-ATU-DATA     TO      MR-DATA.
056000     MOVE    WS-ATU-HORA     TO      MR-HORA.
056100     MOVE    WS-ATU-MODAL    TO      MR-MODALIDADE.
056200     MOVE    WS-ATU-SINAL    TO      MR-SINAL-DELTA.
056300     MOVE    WS-ATU-DELTA    TO      MR-PONTOS-DELTA.
056400     MOVE    WS-ATU-PONTOS   TO      MR-PONTOS-RANK-ANTES.
056500     MOVE    SPACE           TO      MR-IND-PLATAFORMA.
056600     MOVE    SPACES          TO      MR-COD-REGIAO.
056700     MOVE    ZERO            TO      MR-VERSAO-LAYOUT.
056800     MOVE    SPACES          TO      FILLER OF REG-RESULTADO.
056900
057000     IF      WS-TEM-ULTIMO   EQUAL   'S' AND
057100             REG-RESULTADO   EQUAL   WS-ULT-GRAVADO
057200             ADD     001     TO      WS-DUP-DESCARTADA
057300     ELSE
057400             PERFORM 1400-00-SEPARA-MODALIDADE
057500
057600             MOVE    REG-RESULTADO   TO      WS-ULT-GRAVADO
057700             MOVE    'S'             TO      WS-TEM-ULTIMO
057800     END-IF.
057900*
058000 1010-99-EXIT.
058100     EXIT.
058200*
058300*****************************************************************
058400 1400-00-SEPARA-MODALIDADE   SECTION.
058500*****************************************************************
058600*    DISTRIBUI O REGISTRO ENTRE OS 4 ARQUIVOS DE SAIDA, CONFORME *
058700*    O CODIGO DA MODALIDADE (SO AS RANQUEADAS - 10 A 13) CHEGAM  *
058800*    ATE AQUI, JA GARANTIDO PELO RRKPB001/RRKPB002                *
058900*
059000     IF      WS-ATU-MODAL    EQUAL   10
059100             PERFORM         1410-00-GRAVA-CSV-1V1
059200     ELSE
059300       IF    WS-ATU-MODAL    EQUAL   11
059400             PERFORM         1420-00-GRAVA-CSV-2V2
059500       ELSE
059600         IF  WS-ATU-MODAL    EQUAL   12
059700             PERFORM         1430-00-GRAVA-CSV-S3V3
059800         ELSE
059900           IF WS-ATU-MODAL   EQUAL   13
060000             PERFORM         1440-00-GRAVA-CSV-3V3
060100           ELSE
060200             ADD     001     TO      WS-GRV-ANOMALO
060300           END-IF
060400         END-IF
060500       END-IF
060600     END-IF.
060700*
060800 1400-99-EXIT.
060900     EXIT.
061000*
061100*****************************************************************
061200 1410-00-GRAVA-CSV-1V1       SECTION.
061300*****************************************************************
061400*
061500     COMPUTE WS-MODAL-IDX = WS-ATU-MODAL - 9.
061600
061700     PERFORM 1450-00-MONTA-LINHA-CSV.
061800
061900     WRITE   REG-WRKC1V1     FROM    WS-LINHA-SAIDA.
062000
062100     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
062200
062300     MOVE    004             TO      WS-PTO-ERRO.
062400
062500     PERFORM 0330-00-TESTA-FS-WRKC1V1.
062600
062700     ADD     001             TO      WS-GRV-1V1.
062800*
062900 1410-99-EXIT.
063000     EXIT.
063100*
063200*****************************************************************
063300 1420-00-GRAVA-CSV-2V2       SECTION.
063400*****************************************************************
063500*
063600     COMPUTE WS-MODAL-IDX = WS-ATU-MODAL - 9.
063700
063800     PERFORM 1450-00-MONTA-LINHA-CSV.
063900
064000     WRITE   REG-WRKC2V2     FROM    WS-LINHA-SAIDA.
064100
064200     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
064300
064400     MOVE    005             TO      WS-PTO-ERRO.
064500
064600     PERFORM 0332-00-TESTA-FS-WRKC2V2.
064700
064800     ADD     001             TO      WS-GRV-2V2.
064900*
065000 1420-99-EXIT.
065100     EXIT.
065200*
065300*****************************************************************
065400 1430-00-GRAVA-CSV-S3V3      SECTION.
065500*****************************************************************
065600*
065700     COMPUTE WS-MODAL-IDX = WS-ATU-MODAL - 9.
065800
065900     PERFORM 1450-00-MONTA-LINHA-CSV.
066000
066100     WRITE   REG-WRKCS3V     FROM    WS-LINHA-SAIDA.
066200
066300     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
066400
066500     MOVE    006             TO      WS-PTO-ERRO.
066600
066700     PERFORM 0334-00-TESTA-FS-WRKCS3V.
066800
066900     ADD     001             TO      WS-GRV-S3V3.
067000*
067100 1430-99-EXIT.
067200     EXIT.
067300*
067400*****************************************************************
067500 1440-00-GRAVA-CSV-3V3       SECTION.
067600*****************************************************************
067700*
067800     COMPUTE WS-MODAL-IDX = WS-ATU-MODAL - 9.
067900
068000     PERFORM 1450-00-MONTA-LINHA-CSV.
068100
068200     WRITE   REG-WRKC3V3     FROM    WS-LINHA-SAIDA.
068300
068400     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
068500
068600     MOVE    007             TO      WS-PTO-ERRO.
068700
068800     PERFORM 0336-00-TESTA-FS-WRKC3V3.
068900
069000     ADD     001             TO      WS-GRV-3V3.
069100*
069200 1440-99-EXIT.
069300     EXIT.
069400*
069500*****************************************************************
069600 1450-00-MONTA-LINHA-CSV     SECTION.
069700*****************************************************************
069800*    MONTA A LINHA EXTERNA DO CSV - FORMATO AAAA-MM-DD / HH:MM:SS*
069900*    SINAL COLADO NO DELTAPOINTS QUANDO NEGATIVO (VIDE CH-0098)  *
070000*
070100     MOVE    TAB-MODAL-NOME(WS-MODAL-IDX) TO WS-MODAL-NOME-ATU.
070200
070300     STRING  WS-ATU-ANO      DELIMITED BY SIZE
070400             '-'             DELIMITED BY SIZE
070500             WS-ATU-MES      DELIMITED BY SIZE
070600             '-'             DELIMITED BY SIZE
070700             WS-ATU-DIA      DELIMITED BY SIZE
070800       INTO  WS-CSV-DATA-FMT.
070900
071000     STRING  WS-ATU-HORAS    DELIMITED BY SIZE
071100             ':'             DELIMITED BY SIZE
071200             WS-ATU-MINUTO   DELIMITED BY SIZE
071300             ':'             DELIMITED BY SIZE
071400             WS-ATU-SEGUNDO  DELIMITED BY SIZE
071500       INTO  WS-CSV-HORA-FMT.
071600
071700     MOVE    WS-ATU-DELTA    TO      WS-CSV-DELTA-EDIT.
071800
071900     MOVE    ZERO            TO      WS-QTD-BRANCOS.
072000
072100     INSPECT WS-CSV-DELTA-EDIT
072200             TALLYING        WS-QTD-BRANCOS
072300             FOR LEADING     SPACE.
072400
072500     COMPUTE WS-POS-INICIO = WS-QTD-BRANCOS + 1.
072600
072700     MOVE    SPACES          TO      WS-CSV-DELTA-FMT.
072800
072900     IF      WS-ATU-SINAL    EQUAL   '-'
073000             STRING  '-'     DELIMITED BY SIZE
073100                     WS-CSV-DELTA-EDIT(WS-POS-INICIO:)
073200                             DELIMITED BY SIZE
073300               INTO  WS-CSV-DELTA-FMT
073400     ELSE
073500             MOVE    WS-CSV-DELTA-EDIT(WS-POS-INICIO:)
073600                             TO      WS-CSV-DELTA-FMT
073700     END-IF.
073800
073900     MOVE    WS-ATU-PONTOS   TO      WS-CSV-PONTOS-EDIT.
074000
074100     MOVE    ZERO            TO      WS-QTD-BRANCOS.
074200
074300     INSPECT WS-CSV-PONTOS-EDIT
074400             TALLYING        WS-QTD-BRANCOS
074500             FOR LEADING     SPACE.
074600
074700     COMPUTE WS-POS-INICIO = WS-QTD-BRANCOS + 1.
074800
074900     MOVE    WS-CSV-PONTOS-EDIT(WS-POS-INICIO:)
075000                             TO      WS-CSV-PONTOS-FMT.
075100
075200     MOVE    SPACES          TO      WS-LINHA-SAIDA.
075300
075400     STRING  WS-CSV-DATA-FMT DELIMITED BY SIZE
075500             ','             DELIMITED BY SIZE
075600             WS-CSV-HORA-FMT DELIMITED BY SIZE
075700             ','             DELIMITED BY SIZE
075800             WS-MODAL-NOME-ATU DELIMITED BY SPACE
075900             ','             DELIMITED BY SIZE
076000             WS-CSV-DELTA-FMT DELIMITED BY SPACE
076100             ','             DELIMITED BY SIZE
076200             WS-CSV-PONTOS-FMT DELIMITED BY SPACE
076300       INTO  WS-LINHA-SAIDA.
076400*
076500 1450-99-EXIT.
076600     EXIT.
076700*
076800*****************************************************************
076900 3000-00-PROCED-FINAIS       SECTION.
077000*****************************************************************
077100*
077200     CLOSE   MOVCSV
077300             MOVLOG
077400             WRKC1V1
077500             WRKC2V2
077600             WRKCS3V
077700             WRKC3V3.
077800
077900     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
078000
078100     MOVE    011             TO      WS-PTO-ERRO.
078200
078300     PERFORM 0300-00-TESTA-FS-MOVCSV.
078400     PERFORM 0310-00-TESTA-FS-MOVLOG.
078500     PERFORM 0330-00-TESTA-FS-WRKC1V1.
078600     PERFORM 0332-00-TESTA-FS-WRKC2V2.
078700     PERFORM 0334-00-TESTA-FS-WRKCS3V.
078800     PERFORM 0336-00-TESTA-FS-WRKC3V3.
078900
079000     PERFORM 3100-00-MONTA-ESTATISTICA.
079100*
079200 3000-99-EXIT.
079300     EXIT.
079400*
079500*****************************************************************
079600 3100-00-MONTA-ESTATISTICA   SECTION.
079700*****************************************************************
079800*
079900     DISPLAY '******************* RRKPB003 ******************'.
080000     DISPLAY '*                                             *'.
080100     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
080200     DISPLAY '*                                             *'.
080300     DISPLAY '******************* RRKPB003 ******************'.
080400     DISPLAY '*                                             *'.
080500     MOVE    WS-QTD-LIDOS-CSV TO     WS-EDICAO.
080600     DISPLAY '* REGISTROS LIDOS DE MOVCSV..................: '
080700     WS-EDICAO ' *'.
080800     MOVE    WS-QTD-LIDOS-LOG TO     WS-EDICAO.
080900     DISPLAY '* REGISTROS LIDOS DE MOVLOG..................: '
081000     WS-EDICAO ' *'.
081100     MOVE    WS-DUP-DESCARTADA TO    WS-EDICAO.
081200     DISPLAY '* REGISTROS DUPLICADOS DESCARTADOS..........: '
081300     WS-EDICAO ' *'.
081400     MOVE    WS-GRV-1V1      TO      WS-EDICAO.
081500     DISPLAY '* GRAVADOS NO CSV DE 1V1.....................: '
081600     WS-EDICAO ' *'.
081700     MOVE    WS-GRV-2V2      TO      WS-EDICAO.
081800     DISPLAY '* GRAVADOS NO CSV DE 2V2.....................: '
081900     WS-EDICAO ' *'.
082000     MOVE    WS-GRV-S3V3     TO      WS-EDICAO.
082100     DISPLAY '* GRAVADOS NO CSV DE SOLO-3V3................: '
082200     WS-EDICAO ' *'.
082300     MOVE    WS-GRV-3V3      TO      WS-EDICAO.
082400     DISPLAY '* GRAVADOS NO CSV DE 3V3.....................: '
082500     WS-EDICAO ' *'.
082600     MOVE    WS-GRV-ANOMALO  TO      WS-EDICAO.
082700     DISPLAY '* REGISTROS COM MODALIDADE ANOMALA (IGNORADOS): '
082800     WS-EDICAO ' *'.
082900     DISPLAY '*                                             *'.
083000     DISPLAY '******************* RRKPB003 ******************'.
083100*
083200 3100-99-EXIT.
083300     EXIT.
083400*
083500*****************************************************************
083600 0999-00-ABEND-ARQ           SECTION.
083700*****************************************************************
083800*
083900     MOVE    12              TO      RETURN-CODE.
084000
084100     DISPLAY '******************* RRKPB003 ******************'.
084200     DISPLAY '*                                             *'.
084300     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
084400     DISPLAY '*                                             *'.
084500     DISPLAY '******************* RRKPB003 ******************'.
084600     DISPLAY '*                                             *'.
084700     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
084800     WS-DDNAME-ARQ ' *'.
084900     DISPLAY '*                                             *'.
085000     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
085100     '             *'.
085200     DISPLAY '*                                             *'.
085300     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
085400     '            *'.
085500     DISPLAY '*                                             *'.
085600     DISPLAY '******************* RRKPB003 ******************'.
085700     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
085800     DISPLAY '******************* RRKPB003 ******************'.
085900
086000*    CALL    'IBM'.
086100
086200     GOBACK.
086300*
086400 0999-00-EXIT.
086500     EXIT.
086600*
086700*****************************************************************
086800*                   FIM DO PROGRAMA - RRKPB003                  *
086900*****************************************************************
