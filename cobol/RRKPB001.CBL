000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 RRKPB001.
000600 AUTHOR.                     RICARDO C. SOUZA
000700 INSTALLATION.                CPD-SIGPF
000800 DATE-WRITTEN.               12/06/1989.
000900 DATE-COMPILED.              14/05/2003.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SIRRK - SIST. DE RASTREAMENTO DE RANKING       *
001400*****************************************************************
001500* ANALISTA.....: RICARDO C. SOUZA                                *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: RICARDO C. SOUZA                                *
001800* DATA.........: 12/06/1989                                     *
001900*****************************************************************
002000* OBJETIVO.....: LER OS 4 ARQUIVOS CSV DE RESULTADO DE PARTIDA  *
002100*                RANQUEADA (1V1/2V2/SOLO-3V3/3V3), CRITICAR CADA *
002200*                LINHA, RESOLVER A MODALIDADE E BALANCE-LINE     *
002300*                (MERGE) POR DATA/HORA GERANDO UM UNICO EXTRATO *
002400*                DE TRABALHO (MOVCSV) SEM REGISTROS REPETIDOS.  *
002500*****************************************************************
002600*
002700*****************************************************************
002800*                 HISTORICO DE MANUTENCAO                       *
002900*****************************************************************
003000* 12/06/1989 RCS S/N     CRIACAO DO PROGRAMA                    * S/N     
003100* 03/09/1989 RCS CH-0023 INCLUSAO DA MODALIDADE SOLO-3V3 NA      *CH-0023 
003200*                        TABELA DE MODALIDADES (TAB-MODAL)       *CH-0023 
003300* 22/01/1990 JFA CH-0041 CORRECAO NA CRITICA DO CAMPO DE PONTOS  *CH-0041 
003400*                        DE DELTA NEGATIVO (SINAL SEPARADO DO    *CH-0041 
003500*                        VALOR ABSOLUTO)                        * CH-0041 
003600* 17/07/1991 RCS CH-0069 PASSA A ACEITAR ARQUIVO CSV INEXISTENTE *CH-0069 
003700*                        OU VAZIO SEM ABEND (FS=35 TRATADO COMO  *CH-0069 
003800*                        ZERO REGISTROS)                        * CH-0069 
003900* 04/02/1992 MCS CH-0088 INCLUSAO DO DESCARTE DE REGISTRO        *CH-0088
004000*                        DUPLICADO NO MERGE (CONFERE CONTRA O    *CH-0088 
004100*                        ULTIMO REGISTRO GRAVADO)                *CH-0088 
004200* 30/11/1993 JFA CH-0112 AUMENTO DO CAMPO DE MODALIDADE DO CSV   *CH-0112 
004300*                        PARA ACEITAR SINONIMO POR EXTENSO DE    *CH-0112 
004400*                        ARQUIVO ANTIGO ('Solo Ranked 3v3')      *CH-0112 
004500* 09/06/1995 RCS CH-0140 REVISAO GERAL DAS SECTIONS DE LEITURA   *CH-0140 
004600*                        - PADRONIZADAS POR ARQUIVO              *CH-0140 
004700* 14/12/1996 MCS CH-0163 INCLUSAO DO SWITCH UPSI-0 DE RASTRO     *CH-0163 
004800*                        (TRACO) PARA DEPURACAO EM PRODUCAO      *CH-0163 
004900* 11/08/1998 JFA CH-0181 REVISAO PARA VIRADA DO ANO 2000 - CAMPO *CH-0181 
005000*                        DE DATA DO CSV JA NASCE COM ANO DE 4    *CH-0181 
005100*                        POSICOES (AAAA-MM-DD), SEM IMPACTO      *CH-0181 
005200* 06/03/1999 RCS CH-0184 CONFIRMADO APOS TESTE DE VIRADA DE      *CH-0184 
005300*                        SECULO - NENHUM AJUSTE ADICIONAL        *CH-0184 
005400* 19/10/2000 MCS CH-0203 CORRECAO DE TRUNCAMENTO NO CAMPO DE     *CH-0203 
005500*                        MODALIDADE QUANDO O TOKEN LIDO TINHA    *CH-0203 
005600*                        MAIS DE 8 POSICOES                      *CH-0203 
005700* 14/05/2003 RCS CH-0229 INCLUSAO DA ESTATISTICA DE LINHAS       *CH-0229
005800*                        DESPREZADAS NO RELATORIO FINAL          *CH-0229
005900* 11/09/2025 RCS CH-0433 RESERVA DE CAMPOS NO BOOK COBO1221 -     *CH-0433
006000*                        LIMPEZA DOS NOVOS CAMPOS NA MONTAGEM     *CH-0433
006100*                        DO REG-RESULTADO PARA O MERGE (MOVCSV)   *CH-0433
006200* 22/09/2025 RCS CH-0441 CORRECAO NA CRITICA DOS CAMPOS DE DELTA  *CH-0441
006300*                        E DE PONTOS DO CSV - TESTE NOT NUMERIC   *CH-0441
006400*                        CONSIDERAVA O CAMPO INTEIRO (COM BRANCOS *CH-0441
006500*                        A DIREITA) E DESCARTAVA LINHA VALIDA     *CH-0441
006600*                        COM VALOR DE MENOS DE 5/6 POSICOES       *CH-0441
006700* 22/09/2025 RCS CH-0441 SECTIONS DE LEITURA E DE CRITICA DE      *CH-0441
006800*                        LINHA CSV REESCRITAS SEM GO TO - FLUXO   *CH-0441
006900*                        POR IF/ELSE E PERFORM ATE CONDICAO       *CH-0441
007000* 29/09/2025 RCS CH-0448 TOKEN NUMERICO DE MODALIDADE COM MAIS    *CH-0448
007100*                        DE 2 POSICOES (EX. '113') ESTOURAVA     *CH-0448
007200*                        WS-CAND-MODAL PIC 9(002) - LINHA PASSA A*CH-0448
007300*                        SER REJEITADA EM 0750-00 ANTES DO MOVE  *CH-0448
007400*****************************************************************
007500*
007600*****************************************************************
007700 ENVIRONMENT                 DIVISION.
007800*****************************************************************
007900 CONFIGURATION               SECTION.
008000*****************************************************************
008100 SPECIAL-NAMES.
008200     UPSI-0   IS   WS-UPSI-TRACO
008300              ON   STATUS   IS   TRACO-LIGADO
008400              OFF  STATUS   IS   TRACO-DESLIGADO.
008500*****************************************************************
008600 INPUT-OUTPUT                SECTION.
008700*****************************************************************
008800 FILE-CONTROL.
008900*****************************************************************
009000* INPUT..: CSV1V1  - RESULTADOS RANQUEADOS 1V1     - LRECL = 080 *
009100*****************************************************************
009200*
009300     SELECT  CSV1V1   ASSIGN  TO  UT-S-CSV1V1
009400             FILE     STATUS  IS  WS-FS-CSV1V1.
009500*
009600*****************************************************************
009700* INPUT..: CSV2V2  - RESULTADOS RANQUEADOS 2V2     - LRECL = 080 *
009800*****************************************************************
009900*
010000     SELECT  CSV2V2   ASSIGN  TO  UT-S-CSV2V2
010100             FILE     STATUS  IS  WS-FS-CSV2V2.
010200*
010300*****************************************************************
010400* INPUT..: CSVS3V3 - RESULTADOS RANQUEADOS SOLO-3V3 - LRECL= 080 *
010500*****************************************************************
010600*
010700     SELECT  CSVS3V3  ASSIGN  TO  UT-S-CSVS3V3
010800             FILE     STATUS  IS  WS-FS-CSVS3V3.
010900*
011000*****************************************************************
011100* INPUT..: CSV3V3  - RESULTADOS RANQUEADOS 3V3     - LRECL = 080 *
011200*****************************************************************
011300*
011400     SELECT  CSV3V3   ASSIGN  TO  UT-S-CSV3V3
011500             FILE     STATUS  IS  WS-FS-CSV3V3.
011600*
011700*****************************************************************
011800* OUTPUT.: MOVCSV  - EXTRATO DE RESULTADO (DO CSV)  - LRECL= 040 *
011900*****************************************************************
012000*
012100     SELECT  MOVCSV   ASSIGN  TO  UT-S-MOVCSV
012200             FILE     STATUS  IS  WS-FS-MOVCSV.
012300*
012400*****************************************************************
012500 DATA                        DIVISION.
012600*****************************************************************
012700 FILE                        SECTION.
012800*****************************************************************
012900* INPUT..: CSV1V1  - RESULTADOS RANQUEADOS 1V1     - LRECL = 080 *
013000*****************************************************************
013100*
013200 FD  CSV1V1
013300     RECORDING  MODE      IS  F
013400     LABEL      RECORD    IS  STANDARD
013500     BLOCK      CONTAINS  0   RECORDS.
013600*
013700 01      REG-CSV1V1          PIC     X(080).
013800*
013900*****************************************************************
014000* INPUT..: CSV2V2  - RESULTADOS RANQUEADOS 2V2     - LRECL = 080 *
014100*****************************************************************
014200*
014300 FD  CSV2V2
014400     RECORDING  MODE      IS  F
014500     LABEL      RECORD    IS  STANDARD
014600     BLOCK      CONTAINS  0   RECORDS.
014700*
014800 01      REG-CSV2V2          PIC     X(080).
014900*
015000*****************************************************************
015100* INPUT..: CSVS3V3 - RESULTADOS RANQUEADOS SOLO-3V3 - LRECL= 080 *
015200*****************************************************************
015300*
015400 FD  CSVS3V3
015500     RECORDING  MODE      IS  F
015600     LABEL      RECORD    IS  STANDARD
015700     BLOCK      CONTAINS  0   RECORDS.
015800*
015900 01      REG-CSVS3V3         PIC     X(080).
016000*
016100*****************************************************************
016200* INPUT..: CSV3V3  - RESULTADOS RANQUEADOS 3V3     - LRECL = 080 *
016300*****************************************************************
016400*
016500 FD  CSV3V3
016600     RECORDING  MODE      IS  F
016700     LABEL      RECORD    IS  STANDARD
016800     BLOCK      CONTAINS  0   RECORDS.
016900*
017000 01      REG-CSV3V3          PIC     X(080).
017100*
017200*****************************************************************
017300* OUTPUT.: MOVCSV  - EXTRATO DE RESULTADO (DO CSV)  - LRECL= 040 *
017400*****************************************************************
017500*
017600 FD  MOVCSV
017700     RECORDING  MODE      IS  F
017800     LABEL      RECORD    IS  STANDARD
017900     BLOCK      CONTAINS  0   RECORDS.
018000*
018100 01      REG-CADMOVCSV       PIC     X(040).
018200*
018300*****************************************************************
018400 WORKING-STORAGE             SECTION.
018500*****************************************************************
018600*
018700 01      WS-FS-CSV1V1        PIC     9(002) VALUE ZEROS.
018800 01      WS-FS-CSV2V2        PIC     9(002) VALUE ZEROS.
018900 01      WS-FS-CSVS3V3       PIC     9(002) VALUE ZEROS.
019000 01      WS-FS-CSV3V3        PIC     9(002) VALUE ZEROS.
019100 01      WS-FS-MOVCSV        PIC     9(002) VALUE ZEROS.
019200*
019300 01      WS-LID-CSV1V1       PIC     9(008) COMP VALUE ZERO.
019400 01      WS-LID-CSV2V2       PIC     9(008) COMP VALUE ZERO.
019500 01      WS-LID-CSVS3V3      PIC     9(008) COMP VALUE ZERO.
019600 01      WS-LID-CSV3V3       PIC     9(008) COMP VALUE ZERO.
019700 01      WS-GRV-MOVCSV       PIC     9(008) COMP VALUE ZERO.
019800 01      WS-DES-LINHA        PIC     9(008) COMP VALUE ZERO.
019900 01      WS-DUP-DESCARTADA   PIC     9(008) COMP VALUE ZERO.
020000 01      WS-QTD-ARQ-LIDOS    PIC     9(002) COMP VALUE ZERO.
020100*
020200 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
020300*
020400*****************************************************************
020500*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
020600*****************************************************************
020700*
020800 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
020900 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
021000 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
021100*
021200 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
021300*
021400*****************************************************************
021500* BOOK DE TRABALHO - LINHA CSV E CABECALHO LITERAL               *
021600*****************************************************************
021700*
021800     COPY    COBO1223.
021900*
022000 01      FILLER              REDEFINES       WS-CSV-CAMPO-DATA.
022100   03    WS-DQ-ANO           PIC     9(004).
022200   03    FILLER              PIC     X(001).
022300   03    WS-DQ-MES           PIC     9(002).
022400   03    FILLER              PIC     X(001).
022500   03    WS-DQ-DIA           PIC     9(002).
022600*
022700 01      FILLER              REDEFINES       WS-CSV-CAMPO-HORA.
022800   03    WS-HQ-HORA          PIC     9(002).
022900   03    FILLER              PIC     X(001).
023000   03    WS-HQ-MINUTO        PIC     9(002).
023100   03    FILLER              PIC     X(001).
023200   03    WS-HQ-SEGUNDO       PIC     9(002).
023300*
023400 01      WS-LINHA-VALIDA     PIC     X(001) VALUE 'N'.
023500*
023600 01      WS-LINHA-OK         PIC     X(001) VALUE 'N'.
023700*
023800 01      WS-MODAL-LEN        PIC     9(002) COMP VALUE ZERO.
023900*
024000 01      WS-DELTA-LEN        PIC     9(002) COMP VALUE ZERO.
024100*
024200 01      WS-DELTA-DIG-LEN    PIC     9(002) COMP VALUE ZERO.
024300*
024400 01      WS-PONTOS-LEN       PIC     9(002) COMP VALUE ZERO.
024500*
024600*****************************************************************
024700*        CAMPOS DO REGISTRO CANDIDATO (LINHA CSV JA CRITICADA)   *
024800*****************************************************************
024900*
025000 01      WS-CAND-DATA        PIC     9(008) VALUE ZEROS.
025100 01      WS-CAND-HORA        PIC     9(006) VALUE ZEROS.
025200 01      WS-CAND-MODAL       PIC     9(002) VALUE 99.
025300 01      WS-CAND-SINAL       PIC     X(001) VALUE SPACE.
025400 01      WS-CAND-DELTA       PIC     9(005) VALUE ZEROS.
025500 01      WS-CAND-PONTOS      PIC     9(005) VALUE ZEROS.
025600*
025700*****************************************************************
025800* BOOK DE TRABALHO - TABELA DE MODALIDADES                       *
025900*****************************************************************
026000*
026100     COPY    COBO1224.
026200*
026300*****************************************************************
026400*        TABELA DE FLUXOS ATIVOS DO MERGE (1=1V1 2=2V2 3=S3V3    *
026500*        4=3V3) - CADA POSICAO GUARDA O CANDIDATO JA LIDO DO     *
026600*        ARQUIVO CORRESPONDENTE                                 *
026700*****************************************************************
026800*
026900 01      TAB-FLUXO.
027000   03    TAB-FLUXO-OCCURS    OCCURS  4  TIMES.
027100     05  TAB-FLX-ATIVO       PIC     X(001).
027200     05  TAB-FLX-DATA        PIC     9(008).
027300     05  TAB-FLX-HORA        PIC     9(006).
027400     05  TAB-FLX-MODAL       PIC     9(002).
027500     05  TAB-FLX-SINAL       PIC     X(001).
027600     05  TAB-FLX-DELTA       PIC     9(005).
027700     05  TAB-FLX-PONTOS      PIC     9(005).
027800     05  FILLER              PIC     X(002).
027900*
028000 01      TAB-FLX-IND         PIC     9(002) COMP VALUE ZERO.
028100*
028200 01      WS-CHAVE-MENOR      PIC     9(014) VALUE ZEROS.
028300 01      WS-CHAVE-ATU        PIC     9(014) VALUE ZEROS.
028400 01      FILLER              REDEFINES       WS-CHAVE-ATU.
028500   03    WS-CHAVE-ATU-DATA   PIC     9(008).
028600   03    WS-CHAVE-ATU-HORA   PIC     9(006).
028700*
028800*****************************************************************
028900*        ULTIMO REGISTRO GRAVADO EM MOVCSV (CONFERE DUPLICADO)  *
029000*****************************************************************
029100*
029200 01      WS-TEM-ULTIMO       PIC     X(001) VALUE 'N'.
029300*
029400     COPY    COBO1221.
029500*
029600 01      WS-ULT-GRAVADO      LIKE    REG-RESULTADO.
029700*
029800*****************************************************************
029900 LINKAGE                     SECTION.
030000*****************************************************************
030100 PROCEDURE                   DIVISION.
030200*****************************************************************
030300*
030400     PERFORM 0100-00-PROCED-INICIAIS.
030500
030600     PERFORM 1000-00-PROCED-PRINCIPAIS
030700       UNTIL TAB-FLX-ATIVO(1) EQUAL 'N' AND
030800             TAB-FLX-ATIVO(2) EQUAL 'N' AND
030900             TAB-FLX-ATIVO(3) EQUAL 'N' AND
031000             TAB-FLX-ATIVO(4) EQUAL 'N'.
031100
031200     PERFORM 3000-00-PROCED-FINAIS.
031300
031400     GOBACK.
031500*
031600*****************************************************************
031700 0100-00-PROCED-INICIAIS     SECTION.
031800*****************************************************************
031900*
032000     OPEN    INPUT   CSV1V1
032100                     CSV2V2
032200                     CSVS3V3
032300                     CSV3V3
032400             OUTPUT  MOVCSV.
032500
032600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
032700
032800     MOVE    001             TO      WS-PTO-ERRO.
032900
033000     PERFORM 0340-00-TESTA-FS-MOVCSV.
033100
033200     PERFORM 0150-00-INICIA-TABELA-FLUXO.
033300
033400     PERFORM 0160-00-ABRE-CSV1V1.
033500     PERFORM 0170-00-ABRE-CSV2V2.
033600     PERFORM 0180-00-ABRE-CSVS3V3.
033700     PERFORM 0190-00-ABRE-CSV3V3.
033800
033900     IF      TAB-FLX-ATIVO(1) EQUAL 'N' AND
034000             TAB-FLX-ATIVO(2) EQUAL 'N' AND
034100             TAB-FLX-ATIVO(3) EQUAL 'N' AND
034200             TAB-FLX-ATIVO(4) EQUAL 'N'
034300             DISPLAY
034400             '******************* RRKPB001 ******************'
034500             DISPLAY
034600             '*                                             *'
034700             DISPLAY
034800             '*     NAO HA RESULTADO DE PARTIDA EM CSV      *'
034900             DISPLAY
035000             '*                                             *'
035100     END-IF.
035200*
035300 0100-99-EXIT.
035400     EXIT.
035500*
035600*****************************************************************
035700 0150-00-INICIA-TABELA-FLUXO SECTION.
035800*****************************************************************
035900*
036000     PERFORM 0155-00-SEMEIA-UM-FLUXO
036100       VARYING TAB-FLX-IND FROM 1 BY 1
036200       UNTIL   TAB-FLX-IND GREATER 4.
036300*
036400 0150-99-EXIT.
036500     EXIT.
036600*
036700*****************************************************************
036800 0155-00-SEMEIA-UM-FLUXO     SECTION.
036900*****************************************************************
037000*
037100     MOVE    'S'             TO      TAB-FLX-ATIVO(TAB-FLX-IND).
037200     MOVE    ZEROS           TO      TAB-FLX-DATA(TAB-FLX-IND)
037300                                     TAB-FLX-HORA(TAB-FLX-IND)
037400                                     TAB-FLX-MODAL(TAB-FLX-IND)
037500                                     TAB-FLX-DELTA(TAB-FLX-IND)
037600                                     TAB-FLX-PONTOS(TAB-FLX-IND).
037700     MOVE    SPACE           TO      TAB-FLX-SINAL(TAB-FLX-IND).
037800*
037900 0155-99-EXIT.
038000     EXIT.
038100*
038200*****************************************************************
038300 0200-00-TESTA-FILE-STATUS   SECTION.
038400*****************************************************************
038500*
038600     PERFORM 0300-00-TESTA-FS-CSV1V1.
038700
038800     PERFORM 0310-00-TESTA-FS-CSV2V2.
038900
039000     PERFORM 0320-00-TESTA-FS-CSVS3V3.
039100
039200     PERFORM 0330-00-TESTA-FS-CSV3V3.
039300
039400     PERFORM 0340-00-TESTA-FS-MOVCSV.
039500*
039600 0200-99-EXIT.
039700     EXIT.
039800*
039900*****************************************************************
040000 0300-00-TESTA-FS-CSV1V1     SECTION.
040100*****************************************************************
040200*
040300     IF      WS-FS-CSV1V1    NOT EQUAL 00 AND 10 AND 35
040400             MOVE 'CSV1V1 '  TO      WS-DDNAME-ARQ
040500             MOVE  WS-FS-CSV1V1
040600                             TO      WS-FS-ARQ
040700             PERFORM         0999-00-ABEND-ARQ
040800     END-IF.
040900*
041000 0300-99-EXIT.
041100     EXIT.
041200*
041300*****************************************************************
041400 0310-00-TESTA-FS-CSV2V2     SECTION.
041500*****************************************************************
041600*
041700     IF      WS-FS-CSV2V2    NOT EQUAL 00 AND 10 AND 35
041800             MOVE 'CSV2V2 '  TO      WS-DDNAME-ARQ
041900             MOVE  WS-FS-CSV2V2
042000                             TO      WS-FS-ARQ
042100             PERFORM         0999-00-ABEND-ARQ
042200     END-IF.
042300*
042400 0310-99-EXIT.
042500     EXIT.
042600*
042700*****************************************************************
042800 0320-00-TESTA-FS-CSVS3V3    SECTION.
042900*****************************************************************
043000*
043100     IF      WS-FS-CSVS3V3   NOT EQUAL 00 AND 10 AND 35
043200             MOVE 'CSVS3V3'  TO      WS-DDNAME-ARQ
043300             MOVE  WS-FS-CSVS3V3
043400                             TO      WS-FS-ARQ
043500             PERFORM         0999-00-ABEND-ARQ
043600     END-IF.
043700*
043800 0320-99-EXIT.
043900     EXIT.
044000*
044100*****************************************************************
044200 0330-00-TESTA-FS-CSV3V3     SECTION.
044300*****************************************************************
044400*
044500     IF      WS-FS-CSV3V3    NOT EQUAL 00 AND 10 AND 35
044600             MOVE 'CSV3V3  ' TO      WS-DDNAME-ARQ
044700             MOVE  WS-FS-CSV3V3
044800                             TO      WS-FS-ARQ
044900             PERFORM         0999-00-ABEND-ARQ
045000     END-IF.
045100*
045200 0330-99-EXIT.
045300     EXIT.
045400*
045500*****************************************************************
045600 0340-00-TESTA-FS-MOVCSV     SECTION.
045700*****************************************************************
045800*
045900     IF      WS-FS-MOVCSV    NOT EQUAL 00
046000             MOVE 'MOVCSV  ' TO      WS-DDNAME-ARQ
046100             MOVE  WS-FS-MOVCSV
046200                             TO      WS-FS-ARQ
046300             PERFORM         0999-00-ABEND-ARQ
046400     END-IF.
046500*
046600 0340-99-EXIT.
046700     EXIT.
046800*
046900*****************************************************************
047000 0160-00-ABRE-CSV1V1         SECTION.
047100*****************************************************************
047200*
047300     READ    CSV1V1          INTO    WS-CSV-LINHA.
047400
047500     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
047600
047700     MOVE    002             TO      WS-PTO-ERRO.
047800
047900     PERFORM 0300-00-TESTA-FS-CSV1V1.
048000
048100     IF      WS-FS-CSV1V1    NOT EQUAL 00
048200             MOVE    'N'     TO      TAB-FLX-ATIVO(1)
048300     ELSE
048400             IF      WS-CSV-LINHA(1:41) NOT EQUAL WS-CAB-CSV
048500                     DISPLAY '* CSV1V1 - CABECALHO INVALIDO - IGNORADO *'
048600                     MOVE    'N' TO  TAB-FLX-ATIVO(1)
048700             ELSE
048800                     ADD     001 TO  WS-QTD-ARQ-LIDOS
048900                     PERFORM 0500-00-LEITURA-CSV1V1
049000             END-IF
049100     END-IF.
049200*
049300 0160-99-EXIT.
049400     EXIT.
049500*
049600*****************************************************************
049700 0170-00-ABRE-CSV2V2         SECTION.
049800*****************************************************************
049900*
050000     READ    CSV2V2          INTO    WS-CSV-LINHA.
050100
050200     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
050300
050400     MOVE    003             TO      WS-PTO-ERRO.
050500
050600     PERFORM 0310-00-TESTA-FS-CSV2V2.
050700
050800     IF      WS-FS-CSV2V2    NOT EQUAL 00
050900             MOVE    'N'     TO      TAB-FLX-ATIVO(2)
051000     ELSE
051100             IF      WS-CSV-LINHA(1:41) NOT EQUAL WS-CAB-CSV
051200                     DISPLAY '* CSV2V2 - CABECALHO INVALIDO - IGNORADO *'
051300                     MOVE    'N' TO  TAB-FLX-ATIVO(2)
051400             ELSE
051500                     ADD     001 TO  WS-QTD-ARQ-LIDOS
051600                     PERFORM 0510-00-LEITURA-CSV2V2
051700             END-IF
051800     END-IF.
051900*
052000 0170-99-EXIT.
052100     EXIT.
052200*
052300*****************************************************************
052400 0180-00-ABRE-CSVS3V3        SECTION.
052500*****************************************************************
052600*
052700     READ    CSVS3V3         INTO    WS-CSV-LINHA.
052800
052900     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
053000
053100     MOVE    004             TO      WS-PTO-ERRO.
053200
053300     PERFORM 0320-00-TESTA-FS-CSVS3V3.
053400
053500     IF      WS-FS-CSVS3V3   NOT EQUAL 00
053600             MOVE    'N'     TO      TAB-FLX-ATIVO(3)
053700     ELSE
053800             IF      WS-CSV-LINHA(1:41) NOT EQUAL WS-CAB-CSV
053900                     DISPLAY '* CSVS3V3- CABECALHO INVALIDO - IGNORADO *'
054000                     MOVE    'N' TO  TAB-FLX-ATIVO(3)
054100             ELSE
054200                     ADD     001 TO  WS-QTD-ARQ-LIDOS
054300                     PERFORM 0520-00-LEITURA-CSVS3V3
054400             END-IF
054500     END-IF.
054600*
054700 0180-99-EXIT.
054800     EXIT.
054900*
055000*****************************************************************
055100 0190-00-ABRE-CSV3V3         SECTION.
055200*****************************************************************
055300*
055400     READ    CSV3V3          INTO    WS-CSV-LINHA.
055500
055600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
055700
055800     MOVE    005             TO      WS-PTO-ERRO.
055900
056000     PERFORM 0330-00-TESTA-FS-CSV3V3.
056100
056200     IF      WS-FS-CSV3V3    NOT EQUAL 00
056300             MOVE    'N'     TO      TAB-FLX-ATIVO(4)
056400     ELSE
056500             IF      WS-CSV-LINHA(1:41) NOT EQUAL WS-CAB-CSV
056600                     DISPLAY '* CSV3V3 - CABECALHO INVALIDO - IGNORADO *'
056700                     MOVE    'N' TO  TAB-FLX-ATIVO(4)
056800             ELSE
056900                     ADD     001 TO  WS-QTD-ARQ-LIDOS
057000                     PERFORM 0530-00-LEITURA-CSV3V3
057100             END-IF
057200     END-IF.
057300*
057400 0190-99-EXIT.
057500     EXIT.
057600*
057700*****************************************************************
057800 0500-00-LEITURA-CSV1V1      SECTION.
057900*****************************************************************
058000*    15/09/2025 RCS CH-0441 - LE CSV1V1 REPETINDO ATE ACHAR UMA   *
058100*    LINHA VALIDA OU ATE O FIM DO ARQUIVO (VIA 0505-00, ABAIXO)   *
058200*
058300     MOVE    'N'             TO      WS-LINHA-OK.
058400
058500     PERFORM 0505-00-LE-UMA-CSV1V1
058600             UNTIL   WS-LINHA-OK    EQUAL   'S' OR
058700                     WS-FS-CSV1V1   EQUAL   10.
058800
058900     IF      WS-FS-CSV1V1    EQUAL   10
059000             MOVE    'N'     TO      TAB-FLX-ATIVO(1)
059100     ELSE
059200             ADD     001     TO      WS-LID-CSV1V1
059300             MOVE    WS-CAND-DATA    TO      TAB-FLX-DATA(1)
059400             MOVE    WS-CAND-HORA    TO      TAB-FLX-HORA(1)
059500             MOVE    WS-CAND-MODAL   TO      TAB-FLX-MODAL(1)
059600             MOVE    WS-CAND-SINAL   TO      TAB-FLX-SINAL(1)
059700             MOVE    WS-CAND-DELTA   TO      TAB-FLX-DELTA(1)
059800             MOVE    WS-CAND-PONTOS  TO      TAB-FLX-PONTOS(1)
059900     END-IF.
060000*
060100 0500-99-EXIT.
060200     EXIT.
060300*
060400*****************************************************************
060500 0505-00-LE-UMA-CSV1V1       SECTION.
060600*****************************************************************
060700*
060800     READ    CSV1V1          INTO    WS-CSV-LINHA.
060900
061000     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
061100
061200     MOVE    006             TO      WS-PTO-ERRO.
061300
061400     PERFORM 0300-00-TESTA-FS-CSV1V1.
061500
061600     IF      WS-FS-CSV1V1    NOT EQUAL 10
061700             PERFORM 0700-00-TRATA-LINHA-CSV
061800             IF      WS-LINHA-VALIDA EQUAL   'S'
061900                     MOVE    'S' TO  WS-LINHA-OK
062000             ELSE
062100                     ADD     001 TO  WS-DES-LINHA
062200             END-IF
062300     END-IF.
062400*
062500 0505-99-EXIT.
062600     EXIT.
062700*
062800*****************************************************************
062900 0510-00-LEITURA-CSV2V2      SECTION.
063000*****************************************************************
063100*    15/09/2025 RCS CH-0441 - VIDE COMENTARIO DE 0500-00          *
063200*
063300     MOVE    'N'             TO      WS-LINHA-OK.
063400
063500     PERFORM 0515-00-LE-UMA-CSV2V2
063600             UNTIL   WS-LINHA-OK    EQUAL   'S' OR
063700                     WS-FS-CSV2V2   EQUAL   10.
063800
063900     IF      WS-FS-CSV2V2    EQUAL   10
064000             MOVE    'N'     TO      TAB-FLX-ATIVO(2)
064100     ELSE
064200             ADD     001     TO      WS-LID-CSV2V2
064300             MOVE    WS-CAND-DATA    TO      TAB-FLX-DATA(2)
064400             MOVE    WS-CAND-HORA    TO      TAB-FLX-HORA(2)
064500             MOVE    WS-CAND-MODAL   TO      TAB-FLX-MODAL(2)
064600             MOVE    WS-CAND-SINAL   TO      TAB-FLX-SINAL(2)
064700             MOVE    WS-CAND-DELTA   TO      TAB-FLX-DELTA(2)
064800             MOVE    WS-CAND-PONTOS  TO      TAB-FLX-PONTOS(2)
064900     END-IF.
065000*
065100 0510-99-EXIT.
065200     EXIT.
065300*
065400*****************************************************************
065500 0515-00-LE-UMA-CSV2V2       SECTION.
065600*****************************************************************
065700*
065800     READ    CSV2V2          INTO    WS-CSV-LINHA.
065900
066000     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
066100     MOVE    007             TO      WS-PTO-ERRO.
066200     PERFORM 0310-00-TESTA-FS-CSV2V2.
066300
066400     IF      WS-FS-CSV2V2    NOT EQUAL 10
066500             PERFORM 0700-00-TRATA-LINHA-CSV
066600             IF      WS-LINHA-VALIDA EQUAL   'S'
066700                     MOVE    'S' TO  WS-LINHA-OK
066800             ELSE
066900                     ADD     001 TO  WS-DES-LINHA
067000             END-IF
067100     END-IF.
067200*
067300 0515-99-EXIT.
067400     EXIT.
067500*
067600*****************************************************************
067700 0520-00-LEITURA-CSVS3V3     SECTION.
067800*****************************************************************
067900*    15/09/2025 RCS CH-0441 - VIDE COMENTARIO DE 0500-00          *
068000*
068100     MOVE    'N'             TO      WS-LINHA-OK.
068200
068300     PERFORM 0525-00-LE-UMA-CSVS3V3
068400             UNTIL   WS-LINHA-OK    EQUAL   'S' OR
068500                     WS-FS-CSVS3V3  EQUAL   10.
068600
068700     IF      WS-FS-CSVS3V3   EQUAL   10
068800             MOVE    'N'     TO      TAB-FLX-ATIVO(3)
068900     ELSE
069000             ADD     001     TO      WS-LID-CSVS3V3
069100             MOVE    WS-CAND-DATA    TO      TAB-FLX-DATA(3)
069200             MOVE    WS-CAND-HORA    TO      TAB-FLX-HORA(3)
069300             MOVE    WS-CAND-MODAL   TO      TAB-FLX-MODAL(3)
069400             MOVE    WS-CAND-SINAL   TO      TAB-FLX-SINAL(3)
069500             MOVE    WS-CAND-DELTA   TO      TAB-FLX-DELTA(3)
069600             MOVE    WS-CAND-PONTOS  TO      TAB-FLX-PONTOS(3)
069700     END-IF.
069800*
069900 0520-99-EXIT.
070000     EXIT.
070100*
070200*****************************************************************
070300 0525-00-LE-UMA-CSVS3V3      SECTION.
070400*****************************************************************
070500*
070600     READ    CSVS3V3         INTO    WS-CSV-LINHA.
070700
070800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
070900     MOVE    008             TO      WS-PTO-ERRO.
071000     PERFORM 0320-00-TESTA-FS-CSVS3V3.
071100
071200     IF      WS-FS-CSVS3V3   NOT EQUAL 10
071300             PERFORM 0700-00-TRATA-LINHA-CSV
071400             IF      WS-LINHA-VALIDA EQUAL   'S'
071500                     MOVE    'S' TO  WS-LINHA-OK
071600             ELSE
071700                     ADD     001 TO  WS-DES-LINHA
071800             END-IF
071900     END-IF.
072000*
072100 0525-99-EXIT.
072200     EXIT.
072300*
072400*****************************************************************
072500 0530-00-LEITURA-CSV3V3      SECTION.
072600*****************************************************************
072700*    15/09/2025 RCS CH-0441 - VIDE COMENTARIO DE 0500-00          *
072800*
072900     MOVE    'N'             TO      WS-LINHA-OK.
073000
073100     PERFORM 0535-00-LE-UMA-CSV3V3
073200             UNTIL   WS-LINHA-OK    EQUAL   'S' OR
073300                     WS-FS-CSV3V3   EQUAL   10.
073400
073500     IF      WS-FS-CSV3V3    EQUAL   10
073600             MOVE    'N'     TO      TAB-FLX-ATIVO(4)
073700     ELSE
073800             ADD     001     TO      WS-LID-CSV3V3
073900             MOVE    WS-CAND-DATA    TO      TAB-FLX-DATA(4)
074000             MOVE    WS-CAND-HORA    TO      TAB-FLX-HORA(4)
074100             MOVE    WS-CAND-MODAL   TO      TAB-FLX-MODAL(4)
074200             MOVE    WS-CAND-SINAL   TO      TAB-FLX-SINAL(4)
074300             MOVE    WS-CAND-DELTA   TO      TAB-FLX-DELTA(4)
074400             MOVE    WS-CAND-PONTOS  TO      TAB-FLX-PONTOS(4)
074500     END-IF.
074600*
074700 0530-99-EXIT.
074800     EXIT.
074900*
075000*****************************************************************
075100 0535-00-LE-UMA-CSV3V3       SECTION.
075200*****************************************************************
075300*
075400     READ    CSV3V3          INTO    WS-CSV-LINHA.
075500
075600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
075700     MOVE    009             TO      WS-PTO-ERRO.
075800     PERFORM 0330-00-TESTA-FS-CSV3V3.
075900
076000     IF      WS-FS-CSV3V3    NOT EQUAL 10
076100             PERFORM 0700-00-TRATA-LINHA-CSV
076200             IF      WS-LINHA-VALIDA EQUAL   'S'
076300                     MOVE    'S' TO  WS-LINHA-OK
076400             ELSE
076500                     ADD     001 TO  WS-DES-LINHA
076600             END-IF
076700     END-IF.
076800*
076900 0535-99-EXIT.
077000     EXIT.
077100*
077200*****************************************************************
077300 0700-00-TRATA-LINHA-CSV     SECTION.
077400*****************************************************************
077500*    CRITICA E CONVERTE UMA LINHA DE DADOS DO CSV (WS-CSV-LINHA) *
077600*    PARA OS CAMPOS CANDIDATOS WS-CAND-*                        *
077700*
077800     MOVE    'S'             TO      WS-LINHA-VALIDA.
077900
078000     MOVE    SPACES          TO      WS-CSV-CAMPO-DATA
078100                                     WS-CSV-CAMPO-HORA
078200                                     WS-CSV-CAMPO-MODAL
078300                                     WS-CSV-CAMPO-DELTA
078400                                     WS-CSV-CAMPO-PONTOS
078500                                     WS-CSV-CAMPO-EXTRA.
078600
078700     MOVE    ZERO            TO      WS-CSV-QTD-CAMPOS.
078800
078900     UNSTRING WS-CSV-LINHA   DELIMITED BY ','
079000             INTO            WS-CSV-CAMPO-DATA
079100                              WS-CSV-CAMPO-HORA
079200                              WS-CSV-CAMPO-MODAL
079300                              WS-CSV-CAMPO-DELTA
079400                              WS-CSV-CAMPO-PONTOS
079500                              WS-CSV-CAMPO-EXTRA
079600             TALLYING IN     WS-CSV-QTD-CAMPOS.
079700
079800     IF      TRACO-LIGADO
079900             DISPLAY '* TRACO - CAMPOS MONTADOS: '
080000                     WS-CSV-QTD-CAMPOS
080100     END-IF.
080200
080300     IF      WS-CSV-QTD-CAMPOS NOT EQUAL 5
080400             MOVE    'N'     TO      WS-LINHA-VALIDA
080500     ELSE
080600      IF     WS-CSV-CAMPO-DATA(5:1) NOT EQUAL '-' OR
080700             WS-CSV-CAMPO-DATA(8:1) NOT EQUAL '-' OR
080800             WS-DQ-ANO       NOT NUMERIC          OR
080900             WS-DQ-MES       NOT NUMERIC          OR
081000             WS-DQ-DIA       NOT NUMERIC
081100             MOVE    'N'     TO      WS-LINHA-VALIDA
081200      ELSE
081300       IF    WS-CSV-CAMPO-HORA(3:1) NOT EQUAL ':' OR
081400             WS-CSV-CAMPO-HORA(6:1) NOT EQUAL ':' OR
081500             WS-HQ-HORA      NOT NUMERIC          OR
081600             WS-HQ-MINUTO    NOT NUMERIC          OR
081700             WS-HQ-SEGUNDO   NOT NUMERIC
081800             MOVE    'N'     TO      WS-LINHA-VALIDA
081900       ELSE
082000             PERFORM 0705-00-CRITICA-DELTA-PONTOS
082100       END-IF
082200      END-IF
082300     END-IF.
082400*
082500 0700-99-EXIT.
082600     EXIT.
082700*
082800*****************************************************************
082900 0705-00-CRITICA-DELTA-PONTOS SECTION.
083000*****************************************************************
083100*    15/09/2025 RCS CH-0441 - CRITICA OS CAMPOS DE DELTA E DE     *
083200*    PONTOS DO CSV PELO TAMANHO REAL DO TOKEN (SEM OS BRANCOS A   *
083300*    DIREITA DEIXADOS PELO UNSTRING) - MESMA TECNICA JA USADA EM  *
083400*    0750-00-RESOLVE-MODALIDADE (WS-MODAL-LEN) - E RESOLVE A      *
083500*    MODALIDADE E MONTA AS DATAS/HORAS NUMERICAS DO CANDIDATO     *
083600*
083700     MOVE    ZERO            TO      WS-DELTA-LEN.
083800
083900     INSPECT WS-CSV-CAMPO-DELTA
084000             TALLYING        WS-DELTA-LEN
084100             FOR CHARACTERS  BEFORE INITIAL SPACE.
084200
084300     IF      WS-CSV-CAMPO-DELTA(1:1) EQUAL '-'
084400             MOVE    '-'     TO      WS-CAND-SINAL
084500             COMPUTE WS-DELTA-DIG-LEN = WS-DELTA-LEN - 1
084600             IF      WS-DELTA-LEN LESS 2
084700                     MOVE    'N' TO  WS-LINHA-VALIDA
084800             ELSE
084900                     IF      WS-CSV-CAMPO-DELTA(2:WS-DELTA-DIG-LEN)
085000                                     NOT NUMERIC
085100                             MOVE    'N' TO  WS-LINHA-VALIDA
085200                     ELSE
085300                             MOVE    WS-CSV-CAMPO-DELTA
085400                                     (2:WS-DELTA-DIG-LEN)
085500                                     TO      WS-CAND-DELTA
085600                     END-IF
085700             END-IF
085800     ELSE
085900             MOVE    SPACE   TO      WS-CAND-SINAL
086000             IF      WS-DELTA-LEN EQUAL ZERO
086100                     MOVE    'N' TO  WS-LINHA-VALIDA
086200             ELSE
086300                     IF      WS-CSV-CAMPO-DELTA(1:WS-DELTA-LEN)
086400                                     NOT NUMERIC
086500                             MOVE    'N' TO  WS-LINHA-VALIDA
086600                     ELSE
086700                             MOVE    WS-CSV-CAMPO-DELTA
086800                                     (1:WS-DELTA-LEN)
086900                                     TO      WS-CAND-DELTA
087000                     END-IF
087100             END-IF
087200     END-IF.
087300*
087400     IF      WS-LINHA-VALIDA EQUAL   'S'
087500             MOVE    ZERO    TO      WS-PONTOS-LEN
087600             INSPECT WS-CSV-CAMPO-PONTOS
087700                     TALLYING WS-PONTOS-LEN
087800                     FOR CHARACTERS BEFORE INITIAL SPACE
087900             IF      WS-PONTOS-LEN EQUAL ZERO
088000                     MOVE    'N' TO  WS-LINHA-VALIDA
088100             ELSE
088200                     IF      WS-CSV-CAMPO-PONTOS(1:WS-PONTOS-LEN)
088300                                     NOT NUMERIC
088400                             MOVE    'N' TO  WS-LINHA-VALIDA
088500                     ELSE
088600                             MOVE    WS-CSV-CAMPO-PONTOS
088700                                     (1:WS-PONTOS-LEN)
088800                                     TO      WS-CAND-PONTOS
088900                             PERFORM 0750-00-RESOLVE-MODALIDADE
089000                             IF      WS-CAND-MODAL LESS 10 OR
089100                                     WS-CAND-MODAL GREATER 13
089200                                     MOVE 'N' TO WS-LINHA-VALIDA
089300                             ELSE
089400                                     COMPUTE WS-CAND-DATA =
089500                                         WS-DQ-ANO * 10000 +
089600                                         WS-DQ-MES * 100 +
089700                                         WS-DQ-DIA
089800                                     COMPUTE WS-CAND-HORA =
089900                                         WS-HQ-HORA * 10000 +
090000                                         WS-HQ-MINUTO * 100 +
090100                                         WS-HQ-SEGUNDO
090200                             END-IF
090300                     END-IF
090400             END-IF
090500     END-IF.
090600*
090700 0705-99-EXIT.
090800     EXIT.
090900*
091000*****************************************************************
091100 0750-00-RESOLVE-MODALIDADE  SECTION.
091200*****************************************************************
091300*    RESOLVE O CAMPO 3 DO CSV (NOME/SINONIMO/CODIGO) PARA O      *
091400*    CODIGO NUMERICO DE MODALIDADE (10-13) - VIDE TAB-MODAL      *
091500* 15/09/2025 RCS CH-0441 - RETIRADO GO TO - CRITICA DO TAMANHO   *
091600*    REAL DO TOKEN (WS-MODAL-LEN) AGORA TUDO DENTRO DE UM SO     *
091700*    IF/ELSE, SEM SAIDA ANTECIPADA DO PARAGRAFO                  *
091800* 29/09/2025 RCS CH-0448 - TOKEN NUMERICO COM MAIS DE 2 DIGITOS   *
091900*    (EX. '113') ESTOURAVA WS-CAND-MODAL PIC 9(002) E TRUNCAVA    *
092000*    PARA '13', PASSANDO DEPOIS NA CRITICA DE FAIXA 10-13 COMO SE *
092100*    FOSSE MODALIDADE VALIDA - LINHA PASSA A SER REJEITADA JA     *
092200*    AQUI QUANDO O TOKEN TEM MAIS DE 2 POSICOES, SEM DEPENDER DO  *
092300*    TRUNCAMENTO IMPLICITO DO MOVE                                *
092400*
092500     MOVE    99              TO      WS-CAND-MODAL.
092600
092700     MOVE    ZERO            TO      WS-MODAL-LEN.
092800
092900     INSPECT WS-CSV-CAMPO-MODAL
093000             TALLYING        WS-MODAL-LEN
093100             FOR CHARACTERS  BEFORE INITIAL SPACE.
093200
093300     IF      WS-MODAL-LEN    NOT EQUAL   ZERO
093400             IF      WS-CSV-CAMPO-MODAL(1:WS-MODAL-LEN) IS NUMERIC
093500                     IF      WS-MODAL-LEN    GREATER  2
093600                             MOVE    'N' TO  WS-LINHA-VALIDA
093700                     ELSE
093800                             MOVE    WS-CSV-CAMPO-MODAL(1:WS-MODAL-LEN)
093900                                     TO      WS-CAND-MODAL
094000                     END-IF
094100             ELSE
094200                     PERFORM 0760-00-PROCURA-NA-TABELA
094300                       VARYING TAB-MODAL-IND FROM 1 BY 1
094400                       UNTIL   TAB-MODAL-IND GREATER 4
094500             END-IF
094600     END-IF.
094700*
094800 0750-99-EXIT.
094900     EXIT.
095000*
095100*****************************************************************
095200 0760-00-PROCURA-NA-TABELA   SECTION.
095300*****************************************************************
095400*
095500     IF      WS-CAND-MODAL   EQUAL   99
095600       IF    (WS-CSV-CAMPO-MODAL(1:8) EQUAL
095700                 TAB-MODAL-NOME(TAB-MODAL-IND) AND
095800              WS-CSV-CAMPO-MODAL(9:8) EQUAL SPACES) OR
095900              WS-CSV-CAMPO-MODAL EQUAL
096000                 TAB-MODAL-DESC(TAB-MODAL-IND)
096100             MOVE TAB-MODAL-COD(TAB-MODAL-IND)
096200                             TO      WS-CAND-MODAL
096300       END-IF
096400     END-IF.
096500*
096600 0760-99-EXIT.
096700     EXIT.
096800*
096900*****************************************************************
097000 1000-00-PROCED-PRINCIPAIS   SECTION.
097100*****************************************************************
097200*
097300     PERFORM 1050-00-ACHA-MENOR-CHAVE.
097400
097500     PERFORM 1100-00-GRAVA-OU-AVANCA
097600       VARYING TAB-FLX-IND FROM 1 BY 1
097700       UNTIL   TAB-FLX-IND GREATER 4.
097800*
097900 1000-99-EXIT.
098000     EXIT.
098100*
098200*****************************************************************
098300 1050-00-ACHA-MENOR-CHAVE    SECTION.
098400*****************************************************************
098500*
098600     MOVE    99999999999999  TO      WS-CHAVE-MENOR.
098700
098800     PERFORM 1060-00-COMPARA-UMA-CHAVE
098900       VARYING TAB-FLX-IND FROM 1 BY 1
099000       UNTIL   TAB-FLX-IND GREATER 4.
099100*
099200 1050-99-EXIT.
099300     EXIT.
099400*
099500*****************************************************************
099600 1060-00-COMPARA-UMA-CHAVE   SECTION.
099700*****************************************************************
099800*
099900     IF      TAB-FLX-ATIVO(TAB-FLX-IND) EQUAL 'S'
100000             COMPUTE WS-CHAVE-ATU =
100100                     TAB-FLX-DATA(TAB-FLX-IND) * 1000000 +
100200                     TAB-FLX-HORA(TAB-FLX-IND)
100300             IF      WS-CHAVE-ATU LESS WS-CHAVE-MENOR
100400                     MOVE WS-CHAVE-ATU TO WS-CHAVE-MENOR
100500             END-IF
100600     END-IF.
100700*
100800 1060-99-EXIT.
100900     EXIT.
101000*
101100*****************************************************************
101200 1100-00-GRAVA-OU-AVANCA     SECTION.
101300*****************************************************************
101400*
101500     IF      TAB-FLX-ATIVO(TAB-FLX-IND) EQUAL 'S'
101600             COMPUTE WS-CHAVE-ATU =
101700                     TAB-FLX-DATA(TAB-FLX-IND) * 1000000 +
101800                     TAB-FLX-HORA(TAB-FLX-IND)
101900             IF      WS-CHAVE-ATU EQUAL WS-CHAVE-MENOR
102000                     IF      TRACO-LIGADO
102100                             DISPLAY '* TRACO - GRAVANDO FLUXO '
102200                                     TAB-FLX-IND
102300                                     ' CHAVE '
102400                                     WS-CHAVE-ATU-DATA '-'
102500                                     WS-CHAVE-ATU-HORA
102600                     END-IF
102700                     PERFORM 1200-00-GRAVACAO-MOVCSV
102800                     PERFORM 1300-00-AVANCA-FLUXO
102900             END-IF
103000     END-IF.
103100*
103200 1100-99-EXIT.
103300     EXIT.
103400*
103500*****************************************************************
103600 1200-00-GRAVACAO-MOVCSV     SECTION.
103700*****************************************************************
103800*
103900     MOVE    TAB-FLX-DATA(TAB-FLX-IND)   TO  MR-DATA.
104000     MOVE    TAB-FLX-HORA(TAB-FLX-IND)   TO  MR-HORA.
104100     MOVE    TAB-FLX-MODAL(TAB-FLX-IND)  TO  MR-MODALIDADE.
104200     MOVE    TAB-FLX-SINAL(TAB-FLX-IND)  TO  MR-SINAL-DELTA.
104300     MOVE    TAB-FLX-DELTA(TAB-FLX-IND)  TO  MR-PONTOS-DELTA.
104400     MOVE    TAB-FLX-PONTOS(TAB-FLX-IND) TO  MR-PONTOS-RANK-ANTES.
104500     MOVE    SPACE                       TO  MR-IND-PLATAFORMA.
104600     MOVE    SPACES                      TO  MR-COD-REGIAO.
104700     MOVE    ZERO                        TO  MR-VERSAO-LAYOUT.
104800     MOVE    SPACES                      TO  FILLER OF
104900                                               REG-RESULTADO.
105000
105100     IF      WS-TEM-ULTIMO   EQUAL   'S' AND
105200             REG-RESULTADO   EQUAL   WS-ULT-GRAVADO
105300             ADD     001     TO      WS-DUP-DESCARTADA
105400     ELSE
105500             WRITE   REG-CADMOVCSV   FROM    REG-RESULTADO
105600
105700             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ
105800
105900             MOVE    010             TO      WS-PTO-ERRO
106000
106100             PERFORM 0340-00-TESTA-FS-MOVCSV
106200
106300             ADD     001             TO      WS-GRV-MOVCSV
106400
106500             MOVE    REG-RESULTADO   TO      WS-ULT-GRAVADO
106600             MOVE    'S'             TO      WS-TEM-ULTIMO
106700     END-IF.
106800*
106900 1200-99-EXIT.
107000     EXIT.
107100*
107200*****************************************************************
107300 1300-00-AVANCA-FLUXO        SECTION.
107400*****************************************************************
107500*
107600     IF      TAB-FLX-IND     EQUAL   1
107700             PERFORM 0500-00-LEITURA-CSV1V1
107800     END-IF.
107900     IF      TAB-FLX-IND     EQUAL   2
108000             PERFORM 0510-00-LEITURA-CSV2V2
108100     END-IF.
108200     IF      TAB-FLX-IND     EQUAL   3
108300             PERFORM 0520-00-LEITURA-CSVS3V3
108400     END-IF.
108500     IF      TAB-FLX-IND     EQUAL   4
108600             PERFORM 0530-00-LEITURA-CSV3V3
108700     END-IF.
108800*
108900 1300-99-EXIT.
109000     EXIT.
109100*
109200*****************************************************************
109300 3000-00-PROCED-FINAIS       SECTION.
109400*****************************************************************
109500*
109600     CLOSE   CSV1V1
109700             CSV2V2
109800             CSVS3V3
109900             CSV3V3
110000             MOVCSV.
110100
110200     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
110300
110400     MOVE    011             TO      WS-PTO-ERRO.
110500
110600     PERFORM 0200-00-TESTA-FILE-STATUS.
110700
110800     PERFORM 3100-00-MONTA-ESTATISTICA.
110900*
111000 3000-99-EXIT.
111100     EXIT.
111200*
111300*****************************************************************
111400 3100-00-MONTA-ESTATISTICA   SECTION.
111500*****************************************************************
111600*
111700     DISPLAY '******************* RRKPB001 ******************'.
111800     DISPLAY '*                                             *'.
111900     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
112000     DISPLAY '*                                             *'.
112100     DISPLAY '******************* RRKPB001 ******************'.
112200     DISPLAY '*                                             *'.
112300     MOVE    WS-QTD-ARQ-LIDOS TO     WS-EDICAO.
112400     DISPLAY '* ARQUIVOS CSV COM CABECALHO VALIDO.: ' WS-EDICAO
112500     ' *'.
112600     MOVE    WS-LID-CSV1V1   TO      WS-EDICAO.
112700     DISPLAY '* REGISTROS LIDOS.......- CSV1V1..: ' WS-EDICAO
112800     ' *'.
112900     MOVE    WS-LID-CSV2V2   TO      WS-EDICAO.
113000     DISPLAY '* REGISTROS LIDOS.......- CSV2V2..: ' WS-EDICAO
113100     ' *'.
113200     MOVE    WS-LID-CSVS3V3  TO      WS-EDICAO.
113300     DISPLAY '* REGISTROS LIDOS.......- CSVS3V3.: ' WS-EDICAO
113400     ' *'.
113500     MOVE    WS-LID-CSV3V3   TO      WS-EDICAO.
113600     DISPLAY '* REGISTROS LIDOS.......- CSV3V3..: ' WS-EDICAO
113700     ' *'.
113800     MOVE    WS-DES-LINHA    TO      WS-EDICAO.
113900     DISPLAY '* LINHAS DESPREZADAS NA CRITICA...: ' WS-EDICAO
114000     ' *'.
114100     MOVE    WS-DUP-DESCARTADA TO    WS-EDICAO.
114200     DISPLAY '* REGISTROS DUPLICADOS DESCARTADOS: ' WS-EDICAO
114300     ' *'.
114400     MOVE    WS-GRV-MOVCSV   TO      WS-EDICAO.
114500     DISPLAY '* REGISTROS GRAVADOS....- MOVCSV.: ' WS-EDICAO
114600     ' *'.
114700     DISPLAY '*                                             *'.
114800     DISPLAY '******************* RRKPB001 ******************'.
114900*
115000 3100-99-EXIT.
115100     EXIT.
115200*
115300*****************************************************************
115400 0999-00-ABEND-ARQ           SECTION.
115500*****************************************************************
115600*
115700     MOVE    12              TO      RETURN-CODE.
115800
115900     DISPLAY '******************* RRKPB001 ******************'.
116000     DISPLAY '*                                             *'.
116100     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
116200     DISPLAY '*                                             *'.
116300     DISPLAY '******************* RRKPB001 ******************'.
116400     DISPLAY '*                                             *'.
116500     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
116600     WS-DDNAME-ARQ ' *'.
116700     DISPLAY '*                                             *'.
116800     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
116900     '             *'.
117000     DISPLAY '*                                             *'.
117100     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
117200     '            *'.
117300     DISPLAY '*                                             *'.
117400     DISPLAY '******************* RRKPB001 ******************'.
117500     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
117600     DISPLAY '******************* RRKPB001 ******************'.
117700
117800*    CALL    'IBM'.
117900
118000     GOBACK.
118100*
118200 0999-00-EXIT.
118300     EXIT.
118400*
118500*****************************************************************
118600*                   FIM DO PROGRAMA - RRKPB001                  *
118700*****************************************************************
