000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 RRKPB002.
000600 AUTHOR.                     RICARDO C. SOUZA
000700 INSTALLATION.                CPD-SIGPF
000800 DATE-WRITTEN.               19/06/1989.
000900 DATE-COMPILED.              14/05/2003.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SIRRK - SIST. DE RASTREAMENTO DE RANKING       *
001400*****************************************************************
001500* ANALISTA.....: RICARDO C. SOUZA                                *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: RICARDO C. SOUZA                                *
001800* DATA.........: 19/06/1989                                     *
001900*****************************************************************
002000* OBJETIVO.....: DECIDIR QUAIS ARQUIVOS DE LOG DO JOGO SAO NOVOS *
002100*                (CONTRA O ARQUIVO DE CONTROLE DE VARREDURA),    *
002200*                VARRER CADA UM DELES LINHA A LINHA EXTRAINDO    *
002300*                AS PARTIDAS RANQUEADAS, E REGRAVAR O ARQUIVO DE *
002400*                CONTROLE JA PODADO/ACRESCIDO.                  *
002500*****************************************************************
002600*
002700*****************************************************************
002800*                 HISTORICO DE MANUTENCAO                       *
002900*****************************************************************
003000* 19/06/1989 RCS S/N     CRIACAO DO PROGRAMA                    * S/N     
003100* 03/09/1989 RCS CH-0023 AJUSTE NA REGRA DE PODA DA TABELA DE    *CH-0023 
003200*                        CONTROLE (TAB-NOVA PASSA A NASCER DA    *CH-0023 
003300*                        PROPRIA LISTAGEM ATUAL DE LOGS)         *CH-0023 
003400* 22/01/1990 JFA CH-0041 CRIACAO DA ROTINA DE SOMA DE SEGUNDOS   *CH-0041 
003500*                        COM VIRADA DE DIA (1050/1060) - ATE     *CH-0041 
003600*                        ENTAO NAO HAVIA ARITMETICA DE DATA      *CH-0041 
003700*                        NESTE SISTEMA                           *CH-0041 
003800* 17/07/1991 RCS CH-0069 INCLUSAO DO ASSIGN DYNAMIC PARA O       *CH-0069 
003900*                        ARQUIVO DE LOG (NOME SO E CONHECIDO EM  *CH-0069 
004000*                        TEMPO DE EXECUCAO) - EXTENSAO DO        *CH-0069 
004100*                        COMPILADOR, USAR COM CUIDADO            *CH-0069 
004200* 04/02/1992 MCS CH-0088 ARQUIVO 'Launch.log' PASSA A SER SEMPRE *CH-0088 
004300*                        SELECIONADO, NUNCA GRAVADO NA TABELA DE *CH-0088 
004400*                        CONTROLE                                *CH-0088 
004500* 30/11/1993 JFA CH-0112 CORRECAO NO CALCULO DO ANO BISSEXTO     *CH-0112 
004600*                        (FALTAVA A REGRA DO SECULO/MILENIO)     *CH-0112 
004700* 09/06/1995 RCS CH-0140 LIMITE DAS TABELAS TAB-VARVEL/TAB-NOVA/ *CH-0140 
004800*                        TAB-SEL AUMENTADO DE 100 PARA 200       *CH-0140 
004900*                        POSICOES                                *CH-0140 
005000* 14/12/1996 MCS CH-0163 INCLUSAO DO SWITCH UPSI-0 DE RASTRO     *CH-0163 
005100*                        (TRACO) PARA DEPURACAO EM PRODUCAO      *CH-0163 
005200* 11/08/1998 JFA CH-0181 REVISAO PARA VIRADA DO ANO 2000 - O ANO *CH-0181 
005300*                        DO LOG JA NASCE EXPANDIDO (2000+AA) NA  *CH-0181 
005400*                        PROPRIA LEITURA, SEM IMPACTO            *CH-0181 
005500* 06/03/1999 RCS CH-0184 CONFIRMADO APOS TESTE DE VIRADA DE      *CH-0184 
005600*                        SECULO - NENHUM AJUSTE ADICIONAL        *CH-0184 
005700* 19/10/2000 MCS CH-0203 CORRECAO NA EXTRACAO DO SINAL DO CAMPO  *CH-0203 
005800*                        DELTARANKPOINTS (PARENTESE IMEDIATAMENTE*CH-0203 
005900*                        ANTES DO NUMERO NO LOG DO JOGO)         *CH-0203 
006000* 14/05/2003 RCS CH-0229 INCLUSAO DA ESTATISTICA DE LINHAS DE LOG*CH-0229
006100*                        DESPREZADAS POR MODALIDADE NAO RANQUEADA*CH-0229
006200* 22/09/2025 RCS CH-0441 PARAGRAFOS 0180/1010/1040/1100        *CH-0441
006300*                        REESCRITOS SEM GO TO - FLUXO AGORA SO *CH-0441
006400*                        POR IF/ELSE E PERFORM, IGUAL RRKPB001  *CH-0441
006500*****************************************************************
006600*
006700*****************************************************************
006800 ENVIRONMENT                 DIVISION.
006900*****************************************************************
007000 CONFIGURATION               SECTION.
007100*****************************************************************
007200 SPECIAL-NAMES.
007300     UPSI-0   IS   WS-UPSI-TRACO
007400              ON   STATUS   IS   TRACO-LIGADO
007500              OFF  STATUS   IS   TRACO-DESLIGADO.
007600*****************************************************************
007700 INPUT-OUTPUT                SECTION.
007800*****************************************************************
007900 FILE-CONTROL.
008000*****************************************************************
008100* INPUT..: VARVEL  - CONTROLE DE ARQUIVOS JA VARRIDOS - LRECL256 *
008200*****************************************************************
008300*
008400     SELECT  VARVEL   ASSIGN  TO  UT-S-VARVEL
008500             FILE     STATUS  IS  WS-FS-VARVEL.
008600*
008700*****************************************************************
008800* INPUT..: LOGMAN  - MANIFESTO DA PASTA DE LOG DO JOGO - LRECL256*
008900*****************************************************************
009000*
009100     SELECT  LOGMAN   ASSIGN  TO  UT-S-LOGMAN
009200             FILE     STATUS  IS  WS-FS-LOGMAN.
009300*
009400*****************************************************************
009500* INPUT..: ARQLOG  - ARQUIVO DE LOG SELECIONADO    - LRECL = 200 *
009600*          NOME SO CONHECIDO EM TEMPO DE EXECUCAO (VIDE CH-0069) *
009700*****************************************************************
009800*
009900     SELECT  ARQLOG   ASSIGN  DYNAMIC  WS-NOME-ARQ-LOG
010000             FILE     STATUS  IS  WS-FS-ARQLOG.
010100*
010200*****************************************************************
010300* OUTPUT.: VARNOVA - CONTROLE REGRAVADO (PODADO/ACRESCIDO) LRECL256*
010400*****************************************************************
010500*
010600     SELECT  VARNOVA  ASSIGN  TO  UT-S-VARNOVA
010700             FILE     STATUS  IS  WS-FS-VARNOVA.
010800*
010900*****************************************************************
011000* OUTPUT.: MOVLOG  - EXTRATO DE RESULTADO (DO LOG)  - LRECL= 040 *
011100*****************************************************************
011200*
011300     SELECT  MOVLOG   ASSIGN  TO  UT-S-MOVLOG
011400             FILE     STATUS  IS  WS-FS-MOVLOG.
011500*
011600*****************************************************************
011700 DATA                        DIVISION.
011800*****************************************************************
011900 FILE                        SECTION.
012000*****************************************************************
012100*
012200 FD  VARVEL
012300     RECORDING  MODE      IS  F
012400     LABEL      RECORD    IS  STANDARD
012500     BLOCK      CONTAINS  0   RECORDS.
012600*
012700 01      REG-VARVEL          PIC     X(256).
012800*
012900 FD  LOGMAN
013000     RECORDING  MODE      IS  F
013100     LABEL      RECORD    IS  STANDARD
013200     BLOCK      CONTAINS  0   RECORDS.
013300*
013400 01      REG-LOGMAN          PIC     X(256).
013500*
013600 FD  ARQLOG
013700     RECORDING  MODE      IS  F
013800     LABEL      RECORD    IS  STANDARD
013900     BLOCK      CONTAINS  0   RECORDS.
014000*
014100 01      REG-ARQLOG          PIC     X(200).
014200*
014300 FD  VARNOVA
014400     RECORDING  MODE      IS  F
014500     LABEL      RECORD    IS  STANDARD
014600     BLOCK      CONTAINS  0   RECORDS.
014700*
014800 01      REG-VARNOVA         PIC     X(256).
014900*
015000 FD  MOVLOG
015100     RECORDING  MODE      IS  F
015200     LABEL      RECORD    IS  STANDARD
015300     BLOCK      CONTAINS  0   RECORDS.
015400*
015500 01      REG-CADMOVLOG       PIC     X(040).
015600*
015700*****************************************************************
015800 WORKING-STORAGE             SECTION.
015900*****************************************************************
016000*
016100 01      WS-FS-VARVEL        PIC     9(002) VALUE ZEROS.
016200 01      WS-FS-LOGMAN        PIC     9(002) VALUE ZEROS.
016300 01      WS-FS-ARQLOG        PIC     9(002) VALUE ZEROS.
016400 01      WS-FS-VARNOVA       PIC     9(002) VALUE ZEROS.
016500 01      WS-FS-MOVLOG        PIC     9(002) VALUE ZEROS.
016600*
016700 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
016800 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
016900 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
017000 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
017100*
017200 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
017300*
017400 01      WS-QTD-VARVEL       PIC     9(003) COMP VALUE ZERO.
017500 01      WS-QTD-NOVA         PIC     9(003) COMP VALUE ZERO.
017600 01      WS-QTD-SELECIONADOS PIC     9(003) COMP VALUE ZERO.
017700 01      WS-QTD-ARQ-LOG-LIDOS PIC    9(003) COMP VALUE ZERO.
017800 01      WS-QTD-LINHAS-LOG   PIC     9(007) COMP VALUE ZERO.
017900 01      WS-GRV-MOVLOG       PIC     9(007) COMP VALUE ZERO.
018000 01      WS-DES-LINHA-LOG    PIC     9(007) COMP VALUE ZERO.
018100 01      WS-DUP-DESCARTADA   PIC     9(007) COMP VALUE ZERO.
018200*    CONTADOR DE RASTRO - SOMENTE INCREMENTADO COM UPSI-0 LIGADO
018300 77      WS-TRACO-CONTADOR   PIC     9(005) COMP VALUE ZERO.
018400*
018500 01      WS-IND-BUSCA        PIC     9(003) COMP VALUE ZERO.
018600 01      WS-IND-SEL          PIC     9(003) COMP VALUE ZERO.
018700 01      WS-IND-SORT-I       PIC     9(003) COMP VALUE ZERO.
018800 01      WS-IND-SORT-J       PIC     9(003) COMP VALUE ZERO.
018900 01      WS-IND-SORT-J2      PIC     9(003) COMP VALUE ZERO.
019000*
019100*****************************************************************
019200*        TABELA DE ARQUIVOS JA VARRIDOS (LIDA DE VARVEL)        *
019300*        LIMITE PRATICO - VIDE CH-0140                          *
019400*****************************************************************
019500*
019600 01      TAB-VARVEL.
019700   03    TAB-VAR-OCCURS      OCCURS  200  TIMES.
019800     05  TAB-VAR-NOME        PIC     X(255).
019900*
020000*****************************************************************
020100*        TABELA NOVA DE CONTROLE (NASCE DA LISTAGEM ATUAL)       *
020200*****************************************************************
020300*
020400 01      TAB-NOVA.
020500   03    TAB-NOVA-OCCURS     OCCURS  200  TIMES.
020600     05  TAB-NOVA-NOME       PIC     X(255).
020700*
020800*****************************************************************
020900*        TABELA DE ARQUIVOS SELECIONADOS PARA VARREDURA         *
021000*****************************************************************
021100*
021200 01      TAB-SEL.
021300   03    TAB-SEL-OCCURS      OCCURS  200  TIMES.
021400     05  TAB-SEL-NOME        PIC     X(255).
021500*
021600 01      WS-LAUNCH-LOG       PIC     X(255) VALUE 'Launch.log'.
021700 01      WS-SELECIONA        PIC     X(001) VALUE 'N'.
021800 01      WS-ACHOU            PIC     X(001) VALUE 'N'.
021900 01      WS-TROCA-TEMP       PIC     X(255) VALUE SPACES.
022000*
022100     COPY    COBO1222.
022200*
022300 01      WS-NOME-ARQ-LOG     PIC     X(255) VALUE SPACES.
022400*
022500*****************************************************************
022600*        LINHA DE LOG EM TRABALHO E SUA QUEBRA DE PREFIXO        *
022700*****************************************************************
022800*
022900 01      WS-LOG-LINHA        PIC     X(200) VALUE SPACES.
023000 01      FILLER              REDEFINES       WS-LOG-LINHA.
023100   03    WS-LOGL-PREFIXO     PIC     X(021).
023200   03    WS-LOGL-RESTO       PIC     X(179).
023300*
023400 01      WS-LIT-PREFIXO-INICIO
023500                             PIC     X(021)
023600                             VALUE   'Log: Log file open, '.
023700*
023800 01      WS-LIT-PREFIXO-RANK PIC    X(037)
023900             VALUE ' RankPoints: ClientSetSkill Playlist='.
024000*
024100 01      WS-LOG-INICIO-OK    PIC     X(001) VALUE 'N'.
024200 01      WS-LOG-PARADA       PIC     X(001) VALUE 'N'.
024300 01      WS-LOG-E-RANK       PIC     X(001) VALUE 'N'.
024400*
024500 01      WS-LOGI-MES         PIC     9(002) VALUE ZERO.
024600 01      WS-LOGI-DIA         PIC     9(002) VALUE ZERO.
024700 01      WS-LOGI-ANO2        PIC     9(002) VALUE ZERO.
024800 01      WS-LOGI-HORA        PIC     9(002) VALUE ZERO.
024900 01      WS-LOGI-MINUTO      PIC     9(002) VALUE ZERO.
025000 01      WS-LOGI-SEGUNDO     PIC     9(002) VALUE ZERO.
025100*
025200 01      WS-INI-ANO          PIC     9(004) VALUE ZERO.
025300 01      WS-INI-MES          PIC     9(002) VALUE ZERO.
025400 01      WS-INI-DIA          PIC     9(002) VALUE ZERO.
025500 01      WS-INI-HORA         PIC     9(002) VALUE ZERO.
025600 01      WS-INI-MINUTO       PIC     9(002) VALUE ZERO.
025700 01      WS-INI-SEGUNDO      PIC     9(002) VALUE ZERO.
025800*
025900 01      WS-RES-ANO          PIC     9(004) VALUE ZERO.
026000 01      WS-RES-MES          PIC     9(002) VALUE ZERO.
026100 01      WS-RES-DIA          PIC     9(002) VALUE ZERO.
026200 01      WS-RES-HORA         PIC     9(002) VALUE ZERO.
026300 01      WS-RES-MINUTO       PIC     9(002) VALUE ZERO.
026400 01      WS-RES-SEGUNDO      PIC     9(002) VALUE ZERO.
026500*
026600 01      WS-SEG-DIA          PIC     9(008) COMP VALUE ZERO.
026700 01      WS-LOG-SEGUNDOS     PIC     9(008) COMP VALUE ZERO.
026800 01      WS-SEG-TOTAL        PIC     9(009) COMP VALUE ZERO.
026900 01      WS-SEG-RESTO        PIC     9(008) COMP VALUE ZERO.
027000 01      WS-SEG-RESTO2       PIC     9(008) COMP VALUE ZERO.
027100 01      WS-DIAS-SOMAR       PIC     9(005) COMP VALUE ZERO.
027200 01      WS-DIAS-NO-MES      PIC     9(002) COMP VALUE ZERO.
027300 01      WS-TESTE-BISSEXTO   PIC     9(002) COMP VALUE ZERO.
027400 01      WS-TESTE-SECULO     PIC     9(002) COMP VALUE ZERO.
027500 01      WS-TESTE-MILENIO    PIC     9(002) COMP VALUE ZERO.
027600*
027700*****************************************************************
027800*        TABELA FIXA DE DIAS POR MES (FEVEREIRO = 28, AJUSTADO   *
027900*        PARA BISSEXTO EM 1060-00-SOMA-UM-DIA) - MESMO ESQUEMA   *
028000*        DA TAB-MESES DO GPFPB010                                *
028100*****************************************************************
028200*
028300 01      TAB-DIAS-VALORES.
028400   03    FILLER              PIC     9(002)  VALUE  31.
028500   03    FILLER              PIC     9(002)  VALUE  28.
028600   03    FILLER              PIC     9(002)  VALUE  31.
028700   03    FILLER              PIC     9(002)  VALUE  30.
028800   03    FILLER              PIC     9(002)  VALUE  31.
028900   03    FILLER              PIC     9(002)  VALUE  30.
029000   03    FILLER              PIC     9(002)  VALUE  31.
029100   03    FILLER              PIC     9(002)  VALUE  31.
029200   03    FILLER              PIC     9(002)  VALUE  30.
029300   03    FILLER              PIC     9(002)  VALUE  31.
029400   03    FILLER              PIC     9(002)  VALUE  30.
029500   03    FILLER              PIC     9(002)  VALUE  31.
029600*
029700 01      FILLER              REDEFINES       TAB-DIAS-VALORES.
029800   03    TAB-DIAS-OCCURS     OCCURS  12  TIMES.
029900     05  TAB-DIAS-MES        PIC     9(002).
030000*
030100*****************************************************************
030200*        CAMPOS DE QUEBRA DA LINHA DE RANKPOINTS DO LOG          *
030300*****************************************************************
030400*
030500 01      WS-LOG-DESCARTE     PIC     X(040) VALUE SPACES.
030600 01      WS-LOG-RESTO        PIC     X(200) VALUE SPACES.
030700 01      WS-LOG-QTD-A        PIC     9(002) COMP VALUE ZERO.
030800 01      WS-LOG-SECS-TOK     PIC     X(015) VALUE SPACES.
030900 01      WS-LOG-MILIS-TOK    PIC     X(015) VALUE SPACES.
031000 01      WS-LOG-PLAYLIST-TOK PIC     X(010) VALUE SPACES.
031100 01      WS-LOG-RESTO2       PIC     X(200) VALUE SPACES.
031200 01      WS-LOG-MU-TOK       PIC     X(020) VALUE SPACES.
031300 01      WS-LOG-RESTO3       PIC     X(200) VALUE SPACES.
031400 01      WS-LOG-SIGMA-TOK    PIC     X(020) VALUE SPACES.
031500 01      WS-LOG-RESTO4       PIC     X(200) VALUE SPACES.
031600 01      WS-LOG-DELTA-TOK    PIC     X(010) VALUE SPACES.
031700 01      WS-LOG-RESTO5       PIC     X(200) VALUE SPACES.
031800 01      WS-TOK-LEN          PIC     9(003) COMP VALUE ZERO.
031900*
032000 01      WS-LOG-PLAYLIST     PIC     9(002) VALUE 99.
032100 01      WS-LOG-DELTA        PIC     9(005) VALUE ZERO.
032200 01      WS-LOG-SINAL        PIC     X(001) VALUE SPACE.
032300 01      WS-LOG-RANKPOINTS   PIC     9(005) VALUE ZERO.
032400*
032500 01      WS-CAND-DATA        PIC     9(008) VALUE ZEROS.
032600 01      WS-CAND-HORA        PIC     9(006) VALUE ZEROS.
032700 01      WS-CAND-MODAL       PIC     9(002) VALUE 99.
032800 01      WS-CAND-SINAL       PIC     X(001) VALUE SPACE.
032900 01      WS-CAND-DELTA       PIC     9(005) VALUE ZEROS.
033000 01      WS-CAND-PONTOS      PIC     9(005) VALUE ZEROS.
033100*
033200 01      WS-CHAVE-DEBUG      PIC     9(014) VALUE ZEROS.
033300 01      FILLER              REDEFINES       WS-CHAVE-DEBUG.
033400   03    WS-CHAVE-DEBUG-DATA PIC     9(008).
033500   03    WS-CHAVE-DEBUG-HORA PIC     9(006).
033600*
033700 01      WS-TEM-ULTIMO       PIC     X(001) VALUE 'N'.
033800*
033900     COPY    COBO1221.
034000*
034100 01      WS-ULT-GRAVADO      LIKE    REG-RESULTADO.
034200*
034300*****************************************************************
034400 LINKAGE                     SECTION.
034500*****************************************************************
034600 PROCEDURE                   DIVISION.
034700*****************************************************************
034800*
034900     PERFORM 0100-00-PROCED-INICIAIS.
035000
035100     PERFORM 1000-00-PROCED-PRINCIPAIS.
035200
035300     PERFORM 3000-00-PROCED-FINAIS.
035400
035500     GOBACK.
035600*
035700*****************************************************************
035800 0100-00-PROCED-INICIAIS     SECTION.
035900*****************************************************************
036000*
036100     OPEN    INPUT   VARVEL
036200                     LOGMAN
036300             OUTPUT  VARNOVA
036400                     MOVLOG.
036500
036600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
036700
036800     MOVE    001             TO      WS-PTO-ERRO.
036900
037000     PERFORM 0300-00-TESTA-FS-VARVEL.
037100     PERFORM 0310-00-TESTA-FS-LOGMAN.
037200     PERFORM 0330-00-TESTA-FS-VARNOVA.
037300     PERFORM 0340-00-TESTA-FS-MOVLOG.
037400
037500     PERFORM 0150-00-CARREGA-VARVEL.
037600
037700     PERFORM 0170-00-PROCESSA-LOGMAN.
037800
037900     PERFORM 2000-00-ORDENA-NOVA.
038000*
038100 0100-99-EXIT.
038200     EXIT.
038300*
038400*****************************************************************
038500 0300-00-TESTA-FS-VARVEL     SECTION.
038600*****************************************************************
038700*
038800     IF      WS-FS-VARVEL    NOT EQUAL 00 AND 10 AND 35
038900             MOVE 'VARVEL  '  TO     WS-DDNAME-ARQ
039000             MOVE  WS-FS-VARVEL
039100                             TO      WS-FS-ARQ
039200             PERFORM         0999-00-ABEND-ARQ
039300     END-IF.
039400*
039500 0300-99-EXIT.
039600     EXIT.
039700*
039800*****************************************************************
039900 0310-00-TESTA-FS-LOGMAN     SECTION.
040000*****************************************************************
040100*
040200     IF      WS-FS-LOGMAN    NOT EQUAL 00 AND 10
040300             MOVE 'LOGMAN  '  TO     WS-DDNAME-ARQ
040400             MOVE  WS-FS-LOGMAN
040500                             TO      WS-FS-ARQ
040600             PERFORM         0999-00-ABEND-ARQ
040700     END-IF.
040800*
040900 0310-99-EXIT.
041000     EXIT.
041100*
041200*****************************************************************
041300 0330-00-TESTA-FS-VARNOVA    SECTION.
041400*****************************************************************
041500*
041600     IF      WS-FS-VARNOVA   NOT EQUAL 00
041700             MOVE 'VARNOVA '  TO     WS-DDNAME-ARQ
041800             MOVE  WS-FS-VARNOVA
041900                             TO      WS-FS-ARQ
042000             PERFORM         0999-00-ABEND-ARQ
042100     END-IF.
042200*
042300 0330-99-EXIT.
042400     EXIT.
042500*
042600*****************************************************************
042700 0340-00-TESTA-FS-MOVLOG     SECTION.
042800*****************************************************************
042900*
043000     IF      WS-FS-MOVLOG    NOT EQUAL 00
043100             MOVE 'MOVLOG  '  TO     WS-DDNAME-ARQ
043200             MOVE  WS-FS-MOVLOG
043300                             TO      WS-FS-ARQ
043400             PERFORM         0999-00-ABEND-ARQ
043500     END-IF.
043600*
043700 0340-99-EXIT.
043800     EXIT.
043900*
044000*****************************************************************
044100 0350-00-TESTA-FS-ARQLOG     SECTION.
044200*****************************************************************
044300*
044400     IF      WS-FS-ARQLOG    NOT EQUAL 00 AND 10 AND 35
044500             MOVE 'ARQLOG  '  TO     WS-DDNAME-ARQ
044600             MOVE  WS-FS-ARQLOG
044700                             TO      WS-FS-ARQ
044800             PERFORM         0999-00-ABEND-ARQ
044900     END-IF.
045000*
045100 0350-99-EXIT.
045200     EXIT.
045300*
045400*****************************************************************
045500 0150-00-CARREGA-VARVEL      SECTION.
045600*****************************************************************
045700*    CARREGA EM TABELA OS NOMES JA VARRIDOS EM EXECUCAO ANTERIOR *
045800*
045900     PERFORM 0160-00-LE-UMA-VARVEL
046000       UNTIL WS-FS-VARVEL    EQUAL   10.
046100*
046200 0150-99-EXIT.
046300     EXIT.
046400*
046500*****************************************************************
046600 0160-00-LE-UMA-VARVEL       SECTION.
046700*****************************************************************
046800*
046900     READ    VARVEL          INTO    REG-VARREDURA.
047000
047100     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
047200
047300     MOVE    002             TO      WS-PTO-ERRO.
047400
047500     PERFORM 0300-00-TESTA-FS-VARVEL.
047600
047700     IF      WS-FS-VARVEL    EQUAL   00 AND
047800             WS-QTD-VARVEL   LESS    200
047900             ADD     001     TO      WS-QTD-VARVEL
048000             MOVE    VAR-NOME-ARQUIVO
048100                             TO      TAB-VAR-NOME(WS-QTD-VARVEL)
048200     END-IF.
048300*
048400 0160-99-EXIT.
048500     EXIT.
048600*
048700*****************************************************************
048800 0170-00-PROCESSA-LOGMAN     SECTION.
048900*****************************************************************
049000*    DECIDE, PARA CADA ARQUIVO DA PASTA DE LOG ATUAL, SE JA FOI   *
049100*    VARRIDO ANTES (CONTRA A TAB-VARVEL) - REGRA DO CH-0023/0088  *
049200*
049300     PERFORM 0180-00-LE-UMA-LOGMAN
049400       UNTIL WS-FS-LOGMAN    EQUAL   10.
049500*
049600 0170-99-EXIT.
049700     EXIT.
049800*
049900*****************************************************************
050000 0180-00-LE-UMA-LOGMAN       SECTION.
050100*****************************************************************
050200*
050300     READ    LOGMAN          INTO    REG-VARREDURA.
050400
050500     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
050600
050700     MOVE    003             TO      WS-PTO-ERRO.
050800
050900     PERFORM 0310-00-TESTA-FS-LOGMAN.
051000
051100     IF      WS-FS-LOGMAN    EQUAL   00
051200             IF      VAR-NOME-ARQUIVO EQUAL  WS-LAUNCH-LOG
051300                     MOVE    'S'     TO      WS-SELECIONA
051400             ELSE
051500                     PERFORM 0190-00-BUSCA-VARVEL
051600                     IF      WS-ACHOU EQUAL 'N'
051700                             MOVE    'S' TO  WS-SELECIONA
051800                     ELSE
051900                             MOVE    'N' TO  WS-SELECIONA
052000                     END-IF
052100                     IF      WS-QTD-NOVA LESS 200
052200                             ADD     001 TO  WS-QTD-NOVA
052300                             MOVE    VAR-NOME-ARQUIVO
052400                                     TO TAB-NOVA-NOME(WS-QTD-NOVA)
052500                     END-IF
052600             END-IF
052700
052800             IF      WS-SELECIONA    EQUAL   'S' AND
052900                     WS-QTD-SELECIONADOS LESS 200
053000                     ADD     001     TO      WS-QTD-SELECIONADOS
053100                     MOVE    VAR-NOME-ARQUIVO
053200                             TO TAB-SEL-NOME(WS-QTD-SELECIONADOS)
053300             END-IF
053400     END-IF.
053500*
053600 0180-99-EXIT.
053700     EXIT.
053800*
053900*****************************************************************
054000 0190-00-BUSCA-VARVEL        SECTION.
054100*****************************************************************
054200*
054300     MOVE    'N'             TO      WS-ACHOU.
054400
054500     PERFORM 0195-00-COMPARA-UMA-VARVEL
054600       VARYING WS-IND-BUSCA FROM 1 BY 1
054700       UNTIL   WS-IND-BUSCA GREATER WS-QTD-VARVEL.
054800*
054900 0190-99-EXIT.
055000     EXIT.
055100*
055200*****************************************************************
055300 0195-00-COMPARA-UMA-VARVEL  SECTION.
055400*****************************************************************
055500*
055600     IF      WS-ACHOU        EQUAL   'N'
055700             IF      VAR-NOME-ARQUIVO EQUAL
055800                             TAB-VAR-NOME(WS-IND-BUSCA)
055900                     MOVE    'S'     TO      WS-ACHOU
056000             END-IF
056100     END-IF.
056200*
056300 0195-99-EXIT.
056400     EXIT.
056500*
056600*****************************************************************
056700 2000-00-ORDENA-NOVA         SECTION.
056800*****************************************************************
056900*    ORDENACAO EM BOLHA DA TABELA NOVA DE CONTROLE (SAI SEMPRE   *
057000*    EM ORDEM ASCENDENTE, POIS NAO HA VERBO SORT NESTE SISTEMA)  *
057100*
057200     IF      WS-QTD-NOVA     GREATER 1
057300             PERFORM 2010-00-PASSADA-ORDENA
057400               VARYING WS-IND-SORT-I FROM 1 BY 1
057500               UNTIL   WS-IND-SORT-I GREATER WS-QTD-NOVA
057600     END-IF.
057700*
057800 2000-99-EXIT.
057900     EXIT.
058000*
058100*****************************************************************
058200 2010-00-PASSADA-ORDENA      SECTION.
058300*****************************************************************
058400*
058500     PERFORM 2020-00-COMPARA-TROCA
058600       VARYING WS-IND-SORT-J FROM 1 BY 1
058700       UNTIL   WS-IND-SORT-J EQUAL WS-QTD-NOVA.
058800*
058900 2010-99-EXIT.
059000     EXIT.
059100*
059200*****************************************************************
059300 2020-00-COMPARA-TROCA       SECTION.
059400*****************************************************************
059500*
059600     COMPUTE WS-IND-SORT-J2 = WS-IND-SORT-J + 1.
059700
059800     IF      TAB-NOVA-NOME(WS-IND-SORT-J) GREATER
059900             TAB-NOVA-NOME(WS-IND-SORT-J2)
060000             MOVE    TAB-NOVA-NOME(WS-IND-SORT-J)
060100                             TO      WS-TROCA-TEMP
060200             MOVE    TAB-NOVA-NOME(WS-IND-SORT-J2)
060300                             TO      TAB-NOVA-NOME(WS-IND-SORT-J)
060400             MOVE    WS-TROCA-TEMP
060500                             TO      TAB-NOVA-NOME(WS-IND-SORT-J2)
060600     END-IF.
060700*
060800 2020-99-EXIT.
060900     EXIT.
061000*
061100*****************************************************************
061200 1000-00-PROCED-PRINCIPAIS   SECTION.
061300*****************************************************************
061400*
061500     IF      WS-QTD-SELECIONADOS GREATER ZERO
061600             PERFORM 1010-00-PROCESSA-UM-ARQ-LOG
061700               VARYING WS-IND-SEL FROM 1 BY 1
061800               UNTIL   WS-IND-SEL GREATER WS-QTD-SELECIONADOS
061900     END-IF.
062000*
062100 1000-99-EXIT.
062200     EXIT.
062300*
062400*****************************************************************
062500 1010-00-PROCESSA-UM-ARQ-LOG SECTION.
062600*****************************************************************
062700*
062800     MOVE    TAB-SEL-NOME(WS-IND-SEL) TO WS-NOME-ARQ-LOG.
062900
063000     OPEN    INPUT   ARQLOG.
063100
063200     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
063300
063400     MOVE    004             TO      WS-PTO-ERRO.
063500
063600     PERFORM 0350-00-TESTA-FS-ARQLOG.
063700
063800     IF      WS-FS-ARQLOG    EQUAL   00
063900             MOVE    'N'     TO      WS-LOG-INICIO-OK
064000             MOVE    'N'     TO      WS-LOG-PARADA
064100             MOVE    ZEROS   TO      WS-INI-ANO WS-INI-MES
064200                                     WS-INI-DIA WS-INI-HORA
064300                                     WS-INI-MINUTO WS-INI-SEGUNDO
064400
064500             PERFORM 1020-00-LE-UMA-LINHA-LOG
064600               UNTIL WS-FS-ARQLOG    EQUAL   10 OR
064700                     WS-LOG-PARADA   EQUAL   'S'
064800
064900             CLOSE   ARQLOG
065000
065100             ADD     001     TO      WS-QTD-ARQ-LOG-LIDOS
065200     END-IF.
065300*
065400 1010-99-EXIT.
065500     EXIT.
065600*
065700*****************************************************************
065800 1020-00-LE-UMA-LINHA-LOG    SECTION.
065900*****************************************************************
066000*
066100     READ    ARQLOG          INTO    WS-LOG-LINHA.
066200
066300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
066400
066500     MOVE    005             TO      WS-PTO-ERRO.
066600
066700     PERFORM 0350-00-TESTA-FS-ARQLOG.
066800
066900     IF      WS-FS-ARQLOG    EQUAL   00
067000             ADD     001     TO      WS-QTD-LINHAS-LOG
067100             IF      WS-LOG-INICIO-OK EQUAL 'N'
067200                     PERFORM 1030-00-TESTA-LINHA-INICIO
067300             END-IF
067400             PERFORM 1040-00-TESTA-LINHA-RANK
067500     END-IF.
067600*
067700 1020-99-EXIT.
067800     EXIT.
067900*
068000*****************************************************************
068100 1030-00-TESTA-LINHA-INICIO  SECTION.
068200*****************************************************************
068300*    'Log: Log file open, MM/DD/YY HH:MM:SS' - SO APARECE UMA    *
068400*    VEZ, PROXIMO AO TOPO DO ARQUIVO                             *
068500*
068600     IF      WS-LOGL-PREFIXO EQUAL   WS-LIT-PREFIXO-INICIO
068700       IF    WS-LOGL-RESTO(1:2)  NUMERIC              AND
068800             WS-LOGL-RESTO(3:1)  EQUAL '/'             AND
068900             WS-LOGL-RESTO(4:2)  NUMERIC              AND
069000             WS-LOGL-RESTO(6:1)  EQUAL '/'             AND
069100             WS-LOGL-RESTO(7:2)  NUMERIC              AND
069200             WS-LOGL-RESTO(9:1)  EQUAL SPACE           AND
069300             WS-LOGL-RESTO(10:2) NUMERIC              AND
069400             WS-LOGL-RESTO(12:1) EQUAL ':'             AND
069500             WS-LOGL-RESTO(13:2) NUMERIC              AND
069600             WS-LOGL-RESTO(15:1) EQUAL ':'             AND
069700             WS-LOGL-RESTO(16:2) NUMERIC
069800             MOVE    WS-LOGL-RESTO(1:2)  TO  WS-LOGI-MES
069900             MOVE    WS-LOGL-RESTO(4:2)  TO  WS-LOGI-DIA
070000             MOVE    WS-LOGL-RESTO(7:2)  TO  WS-LOGI-ANO2
070100             MOVE    WS-LOGL-RESTO(10:2) TO  WS-LOGI-HORA
070200             MOVE    WS-LOGL-RESTO(13:2) TO  WS-LOGI-MINUTO
070300             MOVE    WS-LOGL-RESTO(16:2) TO  WS-LOGI-SEGUNDO
070400             COMPUTE WS-INI-ANO = 2000 + WS-LOGI-ANO2
070500             MOVE    WS-LOGI-MES     TO      WS-INI-MES
070600             MOVE    WS-LOGI-DIA     TO      WS-INI-DIA
070700             MOVE    WS-LOGI-HORA    TO      WS-INI-HORA
070800             MOVE    WS-LOGI-MINUTO  TO      WS-INI-MINUTO
070900             MOVE    WS-LOGI-SEGUNDO TO      WS-INI-SEGUNDO
071000             MOVE    'S'             TO      WS-LOG-INICIO-OK
071100       END-IF
071200     END-IF.
071300*
071400 1030-99-EXIT.
071500     EXIT.
071600*
071700*****************************************************************
071800 1040-00-TESTA-LINHA-RANK    SECTION.
071900*****************************************************************
072000*    '[<seg>.<mil>] RankPoints: ClientSetSkill Playlist=<n>      *
072100*     Mu=<f> Sigma=<f> DeltaRankPoints=<->)<n> RankPoints=<n>'   *
072200* 15/09/2025 RCS CH-0441 - PARAGRAFO DIVIDIDO EM 1040/1045/1046/ *
072300*    1047 (ABAIXO) E RETIRADO GO TO - CADA SECTION SO AVANCA     *
072400*    PARA A PROXIMA SE A CRITICA DA ANTERIOR PASSOU              *
072500*
072600     MOVE    'N'             TO      WS-LOG-E-RANK.
072700
072800     UNSTRING WS-LOG-LINHA   DELIMITED BY ']'
072900             INTO            WS-LOG-DESCARTE
073000                              WS-LOG-RESTO
073100             TALLYING IN     WS-LOG-QTD-A.
073200
073300     IF      WS-LOG-QTD-A    GREATER 1 AND
073400             WS-LOG-DESCARTE(1:1) EQUAL '['
073500             IF      WS-LOG-RESTO(1:37) EQUAL WS-LIT-PREFIXO-RANK
073600                     MOVE    'S'     TO      WS-LOG-E-RANK
073700             END-IF
073800     END-IF.
073900
074000     IF      WS-LOG-E-RANK   EQUAL   'S'
074100             IF      WS-LOG-INICIO-OK NOT EQUAL 'S'
074200                     MOVE    'S'     TO      WS-LOG-PARADA
074300             ELSE
074400                     PERFORM 1045-00-EXTRAI-SEGUNDOS-RANK
074500             END-IF
074600     END-IF.
074700*
074800 1040-99-EXIT.
074900     EXIT.
075000*
075100*****************************************************************
075200 1045-00-EXTRAI-SEGUNDOS-RANK SECTION.
075300*****************************************************************
075400*
075500     UNSTRING WS-LOG-DESCARTE(2:) DELIMITED BY '.'
075600             INTO            WS-LOG-SECS-TOK
075700                              WS-LOG-MILIS-TOK.
075800
075900     MOVE    ZERO            TO      WS-TOK-LEN.
076000     INSPECT WS-LOG-SECS-TOK
076100             TALLYING        WS-TOK-LEN
076200             FOR CHARACTERS  BEFORE INITIAL SPACE.
076300
076400     IF      WS-TOK-LEN      GREATER ZERO AND
076500             WS-LOG-SECS-TOK(1:WS-TOK-LEN) IS NUMERIC
076600             MOVE    WS-LOG-SECS-TOK(1:WS-TOK-LEN)
076700                             TO      WS-LOG-SEGUNDOS
076800             PERFORM 1046-00-EXTRAI-PLAYLIST-RANK
076900     END-IF.
077000*
077100 1045-99-EXIT.
077200     EXIT.
077300*
077400*****************************************************************
077500 1046-00-EXTRAI-PLAYLIST-RANK SECTION.
077600*****************************************************************
077700*
077800     UNSTRING WS-LOG-RESTO(38:) DELIMITED BY ' Mu='
077900             INTO            WS-LOG-PLAYLIST-TOK
078000                              WS-LOG-RESTO2.
078100
078200     MOVE    ZERO            TO      WS-TOK-LEN.
078300     INSPECT WS-LOG-PLAYLIST-TOK
078400             TALLYING        WS-TOK-LEN
078500             FOR CHARACTERS  BEFORE INITIAL SPACE.
078600
078700     IF      WS-TOK-LEN      GREATER ZERO AND
078800             WS-LOG-PLAYLIST-TOK(1:WS-TOK-LEN) IS NUMERIC
078900             MOVE    WS-LOG-PLAYLIST-TOK(1:WS-TOK-LEN)
079000                             TO      WS-LOG-PLAYLIST
079100     ELSE
079200             MOVE    99      TO      WS-LOG-PLAYLIST
079300     END-IF.
079400
079500     UNSTRING WS-LOG-RESTO2  DELIMITED BY ' Sigma='
079600             INTO            WS-LOG-MU-TOK
079700                              WS-LOG-RESTO3.
079800
079900     UNSTRING WS-LOG-RESTO3  DELIMITED BY ' DeltaRankPoints='
080000             INTO            WS-LOG-SIGMA-TOK
080100                              WS-LOG-RESTO4.
080200
080300     PERFORM 1047-00-EXTRAI-DELTA-PONTOS.
080400*
080500 1046-99-EXIT.
080600     EXIT.
080700*
080800*****************************************************************
080900 1047-00-EXTRAI-DELTA-PONTOS  SECTION.
081000*****************************************************************
081100*
081200     IF      WS-LOG-RESTO4(1:1) EQUAL '-'
081300             MOVE    '-'     TO      WS-LOG-SINAL
081400             UNSTRING WS-LOG-RESTO4(3:) DELIMITED BY
081500                              ' RankPoints='
081600                     INTO    WS-LOG-DELTA-TOK
081700                              WS-LOG-RESTO5
081800     ELSE
081900             MOVE    SPACE   TO      WS-LOG-SINAL
082000             UNSTRING WS-LOG-RESTO4(2:) DELIMITED BY
082100                              ' RankPoints='
082200                     INTO    WS-LOG-DELTA-TOK
082300                              WS-LOG-RESTO5
082400     END-IF.
082500
082600     MOVE    ZERO            TO      WS-TOK-LEN.
082700     INSPECT WS-LOG-DELTA-TOK
082800             TALLYING        WS-TOK-LEN
082900             FOR CHARACTERS  BEFORE INITIAL SPACE.
083000
083100     IF      WS-TOK-LEN      GREATER ZERO AND
083200             WS-LOG-DELTA-TOK(1:WS-TOK-LEN) IS NUMERIC
083300             MOVE    WS-LOG-DELTA-TOK(1:WS-TOK-LEN)
083400                             TO      WS-LOG-DELTA
083500     ELSE
083600             MOVE    ZERO    TO      WS-LOG-DELTA
083700     END-IF.
083800
083900     MOVE    ZERO            TO      WS-TOK-LEN.
084000     INSPECT WS-LOG-RESTO5
084100             TALLYING        WS-TOK-LEN
084200             FOR CHARACTERS  BEFORE INITIAL SPACE.
084300
084400     IF      WS-TOK-LEN      GREATER ZERO AND
084500             WS-LOG-RESTO5(1:WS-TOK-LEN) IS NUMERIC
084600             MOVE    WS-LOG-RESTO5(1:WS-TOK-LEN)
084700                             TO      WS-LOG-RANKPOINTS
084800     ELSE
084900             MOVE    ZERO    TO      WS-LOG-RANKPOINTS
085000     END-IF.
085100
085200     IF      WS-LOG-PLAYLIST LESS 10 OR
085300             WS-LOG-PLAYLIST GREATER 13
085400             ADD     001     TO      WS-DES-LINHA-LOG
085500     ELSE
085600             PERFORM 1050-00-CALCULA-TIMESTAMP
085700             IF      TRACO-LIGADO
085800                     ADD  001 TO WS-TRACO-CONTADOR
085900                     MOVE WS-CAND-DATA TO WS-CHAVE-DEBUG-DATA
086000                     MOVE WS-CAND-HORA TO WS-CHAVE-DEBUG-HORA
086100                     DISPLAY '* TRACO - PARTIDA EM '
086200                             WS-CHAVE-DEBUG-DATA '-'
086300                             WS-CHAVE-DEBUG-HORA
086400             END-IF
086500             MOVE    WS-LOG-PLAYLIST TO      WS-CAND-MODAL
086600             MOVE    WS-LOG-SINAL    TO      WS-CAND-SINAL
086700             MOVE    WS-LOG-DELTA    TO      WS-CAND-DELTA
086800             MOVE    WS-LOG-RANKPOINTS TO    WS-CAND-PONTOS
086900             PERFORM 1100-00-GRAVACAO-MOVLOG
087000     END-IF.
087100*
087200 1047-99-EXIT.
087300     EXIT.
087400*
087500*****************************************************************
087600 1050-00-CALCULA-TIMESTAMP   SECTION.
087700*****************************************************************
087800*    DATA/HORA ABSOLUTA DA PARTIDA = INICIO DO LOG + SEGUNDOS DO *
087900*    CARIMBO ENTRE COLCHETES (COM VIRADA DE DIA SE PRECISO)      *
088000*
088100     MOVE    WS-INI-ANO      TO      WS-RES-ANO.
088200     MOVE    WS-INI-MES      TO      WS-RES-MES.
088300     MOVE    WS-INI-DIA      TO      WS-RES-DIA.
088400
088500     COMPUTE WS-SEG-DIA = WS-INI-HORA * 3600 +
088600                           WS-INI-MINUTO * 60 + WS-INI-SEGUNDO.
088700
088800     COMPUTE WS-SEG-TOTAL = WS-SEG-DIA + WS-LOG-SEGUNDOS.
088900
089000     COMPUTE WS-DIAS-SOMAR = WS-SEG-TOTAL / 86400.
089100
089200     COMPUTE WS-SEG-RESTO = WS-SEG-TOTAL -
089300                             (WS-DIAS-SOMAR * 86400).
089400
089500     IF      WS-DIAS-SOMAR   GREATER ZERO
089600             PERFORM 1060-00-SOMA-UM-DIA WS-DIAS-SOMAR TIMES
089700     END-IF.
089800
089900     COMPUTE WS-RES-HORA   = WS-SEG-RESTO / 3600.
090000
090100     COMPUTE WS-SEG-RESTO2 = WS-SEG-RESTO -
090200                              (WS-RES-HORA * 3600).
090300
090400     COMPUTE WS-RES-MINUTO = WS-SEG-RESTO2 / 60.
090500
090600     COMPUTE WS-RES-SEGUNDO = WS-SEG-RESTO2 -
090700                               (WS-RES-MINUTO * 60).
090800
090900     COMPUTE WS-CAND-DATA = WS-RES-ANO * 10000 +
091000                             WS-RES-MES * 100 + WS-RES-DIA.
091100
091200     COMPUTE WS-CAND-HORA = WS-RES-HORA * 10000 +
091300                             WS-RES-MINUTO * 100 + WS-RES-SEGUNDO.
091400*
091500 1050-99-EXIT.
091600     EXIT.
091700*
091800*****************************************************************
091900 1060-00-SOMA-UM-DIA         SECTION.
092000*****************************************************************
092100*    AVANCA WS-RES-ANO/MES/DIA EM UM DIA - CORRIGIDO PARA ANO    *
092200*    BISSEXTO (REGRA DO SECULO/MILENIO) NO CH-0112               *
092300*
092400     MOVE    TAB-DIAS-MES(WS-RES-MES) TO WS-DIAS-NO-MES.
092500
092600     IF      WS-RES-MES      EQUAL   2
092700             COMPUTE WS-TESTE-BISSEXTO =
092800                     WS-RES-ANO - ((WS-RES-ANO / 4) * 4)
092900             IF      WS-TESTE-BISSEXTO EQUAL ZERO
093000                     COMPUTE WS-TESTE-SECULO =
093100                             WS-RES-ANO - ((WS-RES-ANO / 100) * 100)
093200                     IF      WS-TESTE-SECULO EQUAL ZERO
093300                             COMPUTE WS-TESTE-MILENIO =
093400                                 WS-RES-ANO - ((WS-RES-ANO / 400)
093500                                                * 400)
093600                             IF      WS-TESTE-MILENIO EQUAL ZERO
093700                                     MOVE 29 TO WS-DIAS-NO-MES
093800                             END-IF
093900                     ELSE
094000                             MOVE    29 TO WS-DIAS-NO-MES
094100                     END-IF
094200             END-IF
094300     END-IF.
094400
094500     ADD     001             TO      WS-RES-DIA.
094600
094700     IF      WS-RES-DIA      GREATER WS-DIAS-NO-MES
094800             MOVE    1       TO      WS-RES-DIA
094900             ADD     001     TO      WS-RES-MES
095000             IF      WS-RES-MES GREATER 12
095100                     MOVE    1   TO  WS-RES-MES
095200                     ADD     001 TO  WS-RES-ANO
095300             END-IF
095400     END-IF.
095500*
095600 1060-99-EXIT.
095700     EXIT.
095800*
095900*****************************************************************
096000 1100-00-GRAVACAO-MOVLOG     SECTION.
096100*****************************************************************
096200*
096300     MOVE    WS-CAND-DATA    TO      MR-DATA.
096400     MOVE    WS-CAND-HORA    TO      MR-HORA.
096500     MOVE    WS-CAND-MODAL   TO      MR-MODALIDADE.
096600     MOVE    WS-CAND-SINAL   TO      MR-SINAL-DELTA.
096700     MOVE    WS-CAND-DELTA   TO      MR-PONTOS-DELTA.
096800     MOVE    WS-CAND-PONTOS  TO      MR-PONTOS-RANK-ANTES.
096900     MOVE    SPACE           TO      MR-IND-PLATAFORMA.
097000     MOVE    SPACES          TO      MR-COD-REGIAO.
097100     MOVE    ZERO            TO      MR-VERSAO-LAYOUT.
097200     MOVE    SPACES          TO      FILLER OF REG-RESULTADO.
097300
097400     IF      WS-TEM-ULTIMO   EQUAL   'S' AND
097500             REG-RESULTADO   EQUAL   WS-ULT-GRAVADO
097600             ADD     001     TO      WS-DUP-DESCARTADA
097700     ELSE
097800             WRITE   REG-CADMOVLOG   FROM    REG-RESULTADO
097900
098000             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ
098100
098200             MOVE    006             TO      WS-PTO-ERRO
098300
098400             PERFORM 0340-00-TESTA-FS-MOVLOG
098500
098600             ADD     001             TO      WS-GRV-MOVLOG
098700
098800             MOVE    REG-RESULTADO   TO      WS-ULT-GRAVADO
098900             MOVE    'S'             TO      WS-TEM-ULTIMO
099000     END-IF.
099100*
099200 1100-99-EXIT.
099300     EXIT.
099400*
099500*****************************************************************
099600 3000-00-PROCED-FINAIS       SECTION.
099700*****************************************************************
099800*
099900     IF      WS-QTD-NOVA     GREATER ZERO
100000             PERFORM 3010-00-GRAVA-UMA-NOVA
100100               VARYING WS-IND-SEL FROM 1 BY 1
100200               UNTIL   WS-IND-SEL GREATER WS-QTD-NOVA
100300     END-IF.
100400
100500     CLOSE   VARVEL
100600             LOGMAN
100700             VARNOVA
100800             MOVLOG.
100900
101000     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
101100
101200     MOVE    011             TO      WS-PTO-ERRO.
101300
101400     PERFORM 0300-00-TESTA-FS-VARVEL.
101500     PERFORM 0310-00-TESTA-FS-LOGMAN.
101600     PERFORM 0330-00-TESTA-FS-VARNOVA.
101700     PERFORM 0340-00-TESTA-FS-MOVLOG.
101800
101900     PERFORM 3100-00-MONTA-ESTATISTICA.
102000*
102100 3000-99-EXIT.
102200     EXIT.
102300*
102400*****************************************************************
102500 3010-00-GRAVA-UMA-NOVA      SECTION.
102600*****************************************************************
102700* 29/09/2025 RCS CH-0447 - VAR-NOME-ARQUIVO AGORA X(255), IGUAL  *
102750*    TAB-NOVA-NOME - SEM CAMPOS RESERVADOS PARA LIMPAR (CH-0433  *
102760*    REVERTIDO, VIDE COBO1222)                                  *
102800     MOVE    SPACES          TO      REG-VARREDURA.
103200     MOVE    TAB-NOVA-NOME(WS-IND-SEL) TO VAR-NOME-ARQUIVO.
103300
103400     WRITE   REG-VARNOVA     FROM    REG-VARREDURA.
103500
103600     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
103700
103800     MOVE    007             TO      WS-PTO-ERRO.
103900
104000     PERFORM 0330-00-TESTA-FS-VARNOVA.
104100*
104200 3010-99-EXIT.
104300     EXIT.
104400*
104500*****************************************************************
104600 3100-00-MONTA-ESTATISTICA   SECTION.
104700*****************************************************************
104800*
104900     DISPLAY '******************* RRKPB002 ******************'.
105000     DISPLAY '*                                             *'.
105100     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
105200     DISPLAY '*                                             *'.
105300     DISPLAY '******************* RRKPB002 ******************'.
105400     DISPLAY '*                                             *'.
105500     MOVE    WS-QTD-VARVEL   TO      WS-EDICAO.
105600     DISPLAY '* ARQUIVOS JA CONHECIDOS (CONTROLE ANTERIOR): '
105700     WS-EDICAO ' *'.
105800     MOVE    WS-QTD-SELECIONADOS TO  WS-EDICAO.
105900     DISPLAY '* ARQUIVOS DE LOG SELECIONADOS P/ VARREDURA.: '
106000     WS-EDICAO ' *'.
106100     MOVE    WS-QTD-ARQ-LOG-LIDOS TO WS-EDICAO.
106200     DISPLAY '* ARQUIVOS DE LOG EFETIVAMENTE ABERTOS......: '
106300     WS-EDICAO ' *'.
106400     MOVE    WS-QTD-LINHAS-LOG TO    WS-EDICAO.
106500     DISPLAY '* LINHAS DE LOG LIDAS........................: '
106600     WS-EDICAO ' *'.
106700     MOVE    WS-DES-LINHA-LOG TO     WS-EDICAO.
106800     DISPLAY '* LINHAS DE RANKPOINTS DESPREZADAS (NAO RANQ): '
106900     WS-EDICAO ' *'.
107000     MOVE    WS-DUP-DESCARTADA TO    WS-EDICAO.
107100     DISPLAY '* REGISTROS DUPLICADOS DESCARTADOS..........: '
107200     WS-EDICAO ' *'.
107300     MOVE    WS-GRV-MOVLOG   TO      WS-EDICAO.
107400     DISPLAY '* REGISTROS GRAVADOS....- MOVLOG............: '
107500     WS-EDICAO ' *'.
107600     MOVE    WS-QTD-NOVA     TO      WS-EDICAO.
107700     DISPLAY '* ARQUIVOS GRAVADOS NO NOVO CONTROLE........: '
107800     WS-EDICAO ' *'.
107900     IF      TRACO-LIGADO
108000             MOVE    WS-TRACO-CONTADOR TO WS-EDICAO
108100             DISPLAY '* LINHAS DE RASTRO EMITIDAS (UPSI-0).......: '
108200             WS-EDICAO ' *'
108300     END-IF.
108400     DISPLAY '*                                             *'.
108500     DISPLAY '******************* RRKPB002 ******************'.
108600*
108700 3100-99-EXIT.
108800     EXIT.
108900*
109000*****************************************************************
109100 0999-00-ABEND-ARQ           SECTION.
109200*****************************************************************
109300*
109400     MOVE    12              TO      RETURN-CODE.
109500
109600     DISPLAY '******************* RRKPB002 ******************'.
109700     DISPLAY '*                                             *'.
109800     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
109900     DISPLAY '*                                             *'.
110000     DISPLAY '******************* RRKPB002 ******************'.
110100     DISPLAY '*                                             *'.
110200     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
110300     WS-DDNAME-ARQ ' *'.
110400     DISPLAY '*                                             *'.
110500     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
110600     '             *'.
110700     DISPLAY '*                                             *'.
110800     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
110900     '            *'.
111000     DISPLAY '*                                             *'.
111100     DISPLAY '******************* RRKPB002 ******************'.
111200     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
111300     DISPLAY '******************* RRKPB002 ******************'.
111400
111500*    CALL    'IBM'.
111600
111700     GOBACK.
111800*
111900 0999-00-EXIT.
112000     EXIT.
112100*
112200*****************************************************************
112300*                   FIM DO PROGRAMA - RRKPB002                  *
112400*****************************************************************
