000100******************************************************************
000200* SISTEMA         - SIRRK - RASTREAMENTO DE RANKING (ROCKET LG)  *
000300******************************************************************
000400* BOOK DO ARQUIVO DE CONTROLE - VARVEL/VARNOVA  - LRECL 256 BYTES*
000500******************************************************************
000600* NOME DO BOOK    - COBO1222 - CONTROLE DE ARQUIVOS VARRIDOS     *
000700******************************************************************
000800* REG-VARREDURA       - PIC X(256)    - REG. TOTAL DO ARQUIVO    *
000900******************************************************************
001000* VAR-NOME-ARQUIVO    - PIC X(255)   - NOME DO ARQUIVO DE LOG JA  *
001100*                                      VARRIDO EM EXECUCAO       *
001200*                                      ANTERIOR (SEM O CAMINHO)  *
001300* FILLER              - PIC X(001)   - AREA LIVRE                *
001400******************************************************************
001500* 24/06/2025 RCS CH-0417 CRIACAO DO BOOK PARA O SIRRK             *
001550* 11/09/2025 RCS CH-0433 RESERVA DE CAMPOS DE TIPO/DATA/HORA DE   *
001555*                        VARREDURA P/ EXPANSAO FUTURA DO BOOK    *
001560* 29/09/2025 RCS CH-0447 CAMPOS RESERVADOS DO CH-0433 (TIPO/DATA/ *
001565*                        HORA) RETIRADOS - TOMAVAM 15 DAS 255     *
001570*                        POSICOES DO NOME DO ARQUIVO, TRUNCANDO   *
001575*                        NOMES LONGOS NA GRAVACAO DA VARNOVA E    *
001580*                        IMPEDINDO O RECONHECIMENTO NA PROXIMA    *
001585*                        VARREDURA - NOME VOLTA A OCUPAR TODA A   *
001590*                        FAIXA QUE A TAB-VAR-NOME/TAB-NOVA-NOME   *
001595*                        (RRKPB002) JA USAVAM EM MEMORIA          *
001600******************************************************************
001700*  O ARQUIVO DE LOG 'Launch.log' NUNCA E GRAVADO NESTE BOOK - E   *
001800*  SEMPRE RE-VARRIDO POR COMPLETO EM TODA EXECUCAO (VIDE RRKPB002)*
001900******************************************************************
002000*
002100 01          REG-VARREDURA.
002200   03        VAR-NOME-ARQUIVO    PIC     X(255).
002300   03        FILLER              PIC     X(001).
002400*
002500******************************************************************
002600* FIM DO BOOK DO ARQUIVO DE CONTROLE    SEQ. - I/O - VARREDURA   *
002700******************************************************************
